000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    UDRYER0M.                                                 
000400 AUTHOR.        H. REINBACH.                                              
000500 INSTALLATION.  NORDTEL AG - RECHENZENTRUM KOELN.                         
000600 DATE-WRITTEN.  1988-01-15.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NORDTEL AG - INTERNAL USE ONLY.                           
000900                                                                          
001000******************************************************************        
001100* Letzte Aenderung :: 2009-08-31                                          
001200* Letzte Version   :: D.01.01                                             
001300* Kurzbeschreibung :: Ermittelt je Teilnehmer ueber den gesamten          
001400*                     Bestand die Summe der ankommenden und               
001500*                     abgehenden Gespraechsdauer (Jahresgesamt)           
001600* Auftrag          :: TBM-0046 TBM-0201 TBM-0340 Y2K-0118 TBM-0588        
001700*----------------------------------------------------------------*        
001800* Vers.  | Datum      | von | Kommentar                          *        
001900*----------------------------------------------------------------*        
002000* A.00.00| 1988-01-15 | HRB | Neuerstellung - Erstauslieferung   *        
002100* B.00.00| 1991-09-12 | HRB | Anrufer-/Angerufener-Trennung      *        
002200* C.00.00| 1998-12-03 | WEB | Jahreszahl-Umstellung CCYY (Y2K)   *        
002300* D.00.00| 2004-02-17 | TRG | Aus UDRMON0M abgeleitet - ohne     *        
002400*        |            |     | Monatsfilter, ohne Leermeldung     *        
002500* D.01.00| 2008-11-03 | RTR | Kommentarpflege, keine Logikaend.  *        
002600* D.01.01| 2009-08-31 | TRG | Stundenfeld 5-stellig (TBM-0588),  *        
002700*        |            |     | Abschneiden > 99 Std. behoben      *        
002800*----------------------------------------------------------------*        
002900*                                                                         
003000* Programmbeschreibung                                                    
003100* --------------------                                                    
003200* Liest den gesamten CDR-Bestand in einem einzigen Durchlauf und          
003300* summiert je Satz, bei dem die uebergebene Rufnummer als Anrufer         
003400* auftritt, die Gespraechsdauer in den ankommenden Summenzaehler;         
003500* tritt sie als Angerufener auf, in den abgehenden Summenzaehler.         
003600* Anders als UDRMON0M gibt es hier weder einen Monatsfilter noch          
003700* eine Leermeldung bei Summe Null - der UDR-Satz wird in jedem            
003800* Fall geschrieben (Jahresuebersicht).                                    
003900*                                                                         
004000******************************************************************        
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
004700     UPSI-0 ON STATUS IS TBM-TEST-RUN-SW.                                 
004800                                                                          
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT   CDR-FILE        ASSIGN TO CDRFILE                           
005200              ORGANIZATION IS SEQUENTIAL                                  
005300              FILE STATUS   IS FILE-STATUS.                               
005400     SELECT   UDR-FILE        ASSIGN TO UDRFILE                           
005500              ORGANIZATION IS SEQUENTIAL                                  
005600              FILE STATUS   IS UDR-STATUS.                                
005700                                                                          
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000*----------------------------------------------------------------*        
006100* CDR-Satz - 52 Byte, vgl. CDRGEN0M                                       
006200*----------------------------------------------------------------*        
006300 FD  CDR-FILE                                                             
006400     LABEL RECORDS ARE STANDARD.                                          
006500 01  CDR-RECORD.                                                          
006600     05      CDR-CALL-TYPE       PIC X(02).                               
006700     05      CDR-CALLER-MSISDN   PIC X(11).                               
006800     05      CDR-RECEIVER-MSISDN PIC X(11).                               
006900     05      CDR-START-TIME      PIC X(14).                               
007000     05      CDR-END-TIME        PIC X(14).                               
007100*----------------------------------------------------------------*        
007200* UDR-Satz - 51 Byte, Nutzungsdatensatz je Teilnehmer/Zeitraum            
007300* (Stundenanteil 5-stellig seit D.01.01 - ein Kalenderjahr Verkehr        
007400*  kann die vormals zweistellige Uhrzeitdarstellung ueberlaufen)          
007500*----------------------------------------------------------------*        
007600 FD  UDR-FILE                                                             
007700     LABEL RECORDS ARE STANDARD.                                          
007800 01  UDR-RECORD.                                                          
007900     05      UDR-MSISDN          PIC X(11).                               
008000     05      UDR-INCOMING-SECS   PIC 9(09).                               
008100     05      UDR-INCOMING-HMS    PIC X(11).                               
008200     05      UDR-OUTCOMING-SECS  PIC 9(09).                               
008300     05      UDR-OUTCOMING-HMS   PIC X(11).                               
008400                                                                          
008500 WORKING-STORAGE SECTION.                                                 
008600*----------------------------------------------------------------*        
008700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
008800*----------------------------------------------------------------*        
008900 01          COMP-FELDER.                                                 
009000     05      C9-JDN              PIC S9(09) COMP.                         
009100     05      C9-JDN-A            PIC S9(09) COMP.                         
009200     05      C9-JDN-L            PIC S9(09) COMP.                         
009300     05      C9-SECS-OF-DAY      PIC S9(09) COMP.                         
009400     05      C9-DAUER            PIC S9(09) COMP.                         
009500     05      C18-TOTAL-SECS      PIC S9(18) COMP.                         
009600     05      C18-START-SECS      PIC S9(18) COMP.                         
009700     05      C18-END-SECS        PIC S9(18) COMP.                         
009800     05      C18-INCOMING-SUM    PIC S9(18) COMP VALUE ZERO.              
009900     05      C18-OUTCOMING-SUM   PIC S9(18) COMP VALUE ZERO.              
010000     05      C9-REST-STD         PIC S9(09) COMP.                         
010100     05      C9-STUNDEN          PIC S9(09) COMP.                         
010200     05      C9-MINUTEN          PIC S9(09) COMP.                         
010300     05      C9-SEKUNDEN         PIC S9(09) COMP.                         
010400     05      FILLER              PIC X(02) VALUE SPACES.                  
010500*----------------------------------------------------------------*        
010600* Konstante Felder: Praefix K                                             
010700*----------------------------------------------------------------*        
010800 01          KONSTANTE-FELDER.                                            
010900     05      K-MODUL             PIC X(08) VALUE "UDRYER0M".              
011000     05      FILLER              PIC X(02) VALUE SPACES.                  
011100*----------------------------------------------------------------*        
011200* Schalter / Statusfelder                                                 
011300*----------------------------------------------------------------*        
011400 01          SCHALTER.                                                    
011500     05      FILE-STATUS         PIC X(02).                               
011600          88 FILE-OK                         VALUE "00".                  
011700          88 FILE-NOK                        VALUE "01" THRU "99".        
011800     05      REC-STAT REDEFINES  FILE-STATUS.                             
011900         10  FILE-STATUS1        PIC X.                                   
012000              88 FILE-EOF                   VALUE "1".                    
012100         10                      PIC X.                                   
012200     05      UDR-STATUS          PIC X(02).                               
012300     05      CDR-STATUS          PIC 9          VALUE ZERO.               
012400          88 CDR-EOF                            VALUE 1.                  
012500     05      PRG-STATUS          PIC 9          VALUE ZERO.               
012600          88 PRG-OK                            VALUE ZERO.                
012700          88 PRG-ABBRUCH                       VALUE 1.                   
012800     05      PRG-STATUS-ALT REDEFINES PRG-STATUS PIC X.                   
012900     05      FILLER              PIC X(03) VALUE SPACES.                  
013000*----------------------------------------------------------------*        
013100* Arbeitsfelder: Praefix W                                                
013200*----------------------------------------------------------------*        
013300* Generischer Zeitstempel-Arbeitsbereich, wie in CDRGEN0M                 
013400*----------------------------------------------------------------*        
013500 01          WORK-FELDER.                                                 
013600     05      W-TS-TEXT           PIC X(14).                               
013700     05      W-TS-PARTS REDEFINES W-TS-TEXT.                              
013800         10  W-TS-CCYY           PIC 9(04).                               
013900         10  W-TS-MM             PIC 9(02).                               
014000         10  W-TS-DD             PIC 9(02).                               
014100         10  W-TS-HH             PIC 9(02).                               
014200         10  W-TS-MI             PIC 9(02).                               
014300         10  W-TS-SS             PIC 9(02).                               
014400     05      W-HMS-TEXT          PIC X(11).                               
014500     05      W-HMS-PARTS REDEFINES W-HMS-TEXT.                            
014600         10  W-HMS-HH            PIC 9(05).                               
014700         10  FILLER              PIC X(01) VALUE ":".                     
014800         10  W-HMS-MI            PIC 99.                                  
014900         10  FILLER              PIC X(01) VALUE ":".                     
015000         10  W-HMS-SS            PIC 99.                                  
015100                                                                          
015200 LINKAGE SECTION.                                                         
015300 01  DD-LINK-REC.                                                         
015400     05      DD-LINK-RC          PIC S9(04) COMP.                         
015500     05      DD-LINK-REC-ALT REDEFINES DD-LINK-RC.                        
015600         10  DD-LINK-RC-X1       PIC X(02) COMP.                          
015700     05      DD-LINK-MSISDN      PIC X(11).                               
015800     05      FILLER              PIC X(19).                               
015900                                                                          
016000 PROCEDURE DIVISION USING DD-LINK-REC.                                    
016100                                                                          
016200******************************************************************        
016300* Steuerungs-Section                                                      
016400******************************************************************        
016500 A100-STEUERUNG SECTION.                                                  
016600 A100-00.                                                                 
016700     PERFORM B000-VORLAUF                                                 
016800                                                                          
016900     IF  PRG-ABBRUCH                                                      
017000         CONTINUE                                                         
017100     ELSE                                                                 
017200         PERFORM B100-VERARBEITUNG                                        
017300     END-IF                                                               
017400                                                                          
017500     PERFORM B090-ENDE                                                    
017600     EXIT PROGRAM                                                         
017700     .                                                                    
017800 A100-99.                                                                 
017900     EXIT.                                                                
018000                                                                          
018100******************************************************************        
018200* Vorlauf                                                                 
018300******************************************************************        
018400 B000-VORLAUF SECTION.                                                    
018500 B000-00.                                                                 
018600     MOVE ZERO               TO PRG-STATUS                                
018700     MOVE ZERO               TO CDR-STATUS                                
018800     MOVE ZERO               TO C18-INCOMING-SUM                          
018900     MOVE ZERO               TO C18-OUTCOMING-SUM                         
019000                                                                          
019100     OPEN INPUT               CDR-FILE                                    
019200     IF  FILE-NOK                                                         
019300         DISPLAY K-MODUL " CDR-BESTAND NICHT LESBAR"                      
019400         SET  PRG-ABBRUCH TO TRUE                                         
019500     END-IF                                                               
019600     .                                                                    
019700 B000-99.                                                                 
019800     EXIT.                                                                
019900                                                                          
020000******************************************************************        
020100* Verarbeitung - Einmaliger Durchlauf ueber den Gesamtbestand,            
020200*                kein Monatsfilter, keine Leermeldung                     
020300******************************************************************        
020400 B100-VERARBEITUNG SECTION.                                               
020500 B100-00.                                                                 
020600     PERFORM B110-LIES-EINEN                                              
020700         UNTIL CDR-EOF                                                    
020800                                                                          
020900     CLOSE                    CDR-FILE                                    
021000                                                                          
021100     PERFORM C100-UDR-SCHREIBEN                                           
021200     .                                                                    
021300 B100-99.                                                                 
021400     EXIT.                                                                
021500 B110-LIES-EINEN SECTION.                                                 
021600 B110-00.                                                                 
021700     READ CDR-FILE                                                        
021800         AT END                                                           
021900             SET  CDR-EOF TO TRUE                                         
022000         NOT AT END                                                       
022100             PERFORM B120-PRUEFE-SATZ                                     
022200     END-READ                                                             
022300     .                                                                    
022400 B110-99.                                                                 
022500     EXIT.                                                                
022600 B120-PRUEFE-SATZ SECTION.                                                
022700 B120-00.                                                                 
022800     MOVE CDR-START-TIME      TO W-TS-TEXT                                
022900     PERFORM U400-TS-TO-SECONDS                                           
023000     MOVE C18-TOTAL-SECS      TO C18-START-SECS                           
023100     MOVE CDR-END-TIME        TO W-TS-TEXT                                
023200     PERFORM U400-TS-TO-SECONDS                                           
023300     MOVE C18-TOTAL-SECS      TO C18-END-SECS                             
023400     COMPUTE C9-DAUER = C18-END-SECS - C18-START-SECS                     
023500                                                                          
023600     IF  CDR-CALLER-MSISDN = DD-LINK-MSISDN                               
023700         ADD  C9-DAUER        TO C18-INCOMING-SUM                         
023800     END-IF                                                               
023900     IF  CDR-RECEIVER-MSISDN = DD-LINK-MSISDN                             
024000         ADD  C9-DAUER        TO C18-OUTCOMING-SUM                        
024100     END-IF                                                               
024200     .                                                                    
024300 B120-99.                                                                 
024400     EXIT.                                                                
024500                                                                          
024600******************************************************************        
024700* Ende                                                                    
024800******************************************************************        
024900 B090-ENDE SECTION.                                                       
025000 B090-00.                                                                 
025100     IF  PRG-ABBRUCH                                                      
025200         MOVE 9999               TO DD-LINK-RC                            
025300         DISPLAY K-MODUL " >>> ABBRUCH JAHRES-UDR <<<"                    
025400     ELSE                                                                 
025500         MOVE ZERO                TO DD-LINK-RC                           
025600         DISPLAY K-MODUL " >>> JAHRES-UDR GESCHRIEBEN <<<"                
025700     END-IF                                                               
025800     .                                                                    
025900 B090-99.                                                                 
026000     EXIT.                                                                
026100                                                                          
026200******************************************************************        
026300* UDR-Satz aufbauen und anhaengen                                         
026400******************************************************************        
026500 C100-UDR-SCHREIBEN SECTION.                                              
026600 C100-00.                                                                 
026700     MOVE DD-LINK-MSISDN      TO UDR-MSISDN                               
026800     MOVE C18-INCOMING-SUM    TO UDR-INCOMING-SECS                        
026900     MOVE C18-OUTCOMING-SUM   TO UDR-OUTCOMING-SECS                       
027000                                                                          
027100     MOVE C18-INCOMING-SUM    TO C9-DAUER                                 
027200     PERFORM U600-FORMAT-HHMMSS                                           
027300     MOVE W-HMS-TEXT          TO UDR-INCOMING-HMS                         
027400                                                                          
027500     MOVE C18-OUTCOMING-SUM   TO C9-DAUER                                 
027600     PERFORM U600-FORMAT-HHMMSS                                           
027700     MOVE W-HMS-TEXT          TO UDR-OUTCOMING-HMS                        
027800                                                                          
027900     OPEN EXTEND               UDR-FILE                                   
028000     WRITE UDR-RECORD                                                     
028100     CLOSE                     UDR-FILE                                   
028200     .                                                                    
028300 C100-99.                                                                 
028400     EXIT.                                                                
028500                                                                          
028600******************************************************************        
028700* U400 - Zeitstempel CCYYMMDDHHMMSS in Sekunden seit 01.01.0001           
028800*        umrechnen (identischer Algorithmus wie in CDRGEN0M)              
028900******************************************************************        
029000 U400-TS-TO-SECONDS SECTION.                                              
029100 U400-00.                                                                 
029200     PERFORM U100-DATE-TO-DAYS                                            
029300     COMPUTE C9-SECS-OF-DAY =                                             
029400             W-TS-HH * 3600 + W-TS-MI * 60 + W-TS-SS                      
029500     COMPUTE C18-TOTAL-SECS = C9-JDN * 86400 + C9-SECS-OF-DAY             
029600     .                                                                    
029700 U400-99.                                                                 
029800     EXIT.                                                                
029900                                                                          
030000******************************************************************        
030100* U100 - Datum (aus W-TS-PARTS) in Julianische Tagesnummer                
030200*        (Fliegel/van Flandern) umrechnen                                 
030300******************************************************************        
030400 U100-DATE-TO-DAYS SECTION.                                               
030500 U100-00.                                                                 
030600     COMPUTE C9-JDN-A = (W-TS-MM - 14) / 12                               
030700     COMPUTE C9-JDN =  W-TS-DD - 32075                                    
030800        + 1461 * (W-TS-CCYY + 4800 + C9-JDN-A) / 4                        
030900        +  367 * (W-TS-MM - 2 - C9-JDN-A * 12) / 12                       
031000     COMPUTE C9-JDN-L = (W-TS-CCYY + 4900 + C9-JDN-A) / 100               
031100     COMPUTE C9-JDN = C9-JDN - 3 * (C9-JDN-L / 4)                         
031200     .                                                                    
031300 U100-99.                                                                 
031400     EXIT.                                                                
031500                                                                          
031600******************************************************************        
031700* U600 - Sekundensumme (C9-DAUER) in HH:MM:SS umformatieren -             
031800*        Stundenanteil ist fachlich nicht auf 99 begrenzt (ein            
031900*        Jahresbestand kann mehrere tausend Std. ergeben), daher          
032000*        W-HMS-HH 5-stellig seit D.01.01 (vormals zweistellig und         
032100*        damit bei Ueberlauf abschneidend, s. Protokoll)                  
032200******************************************************************        
032300 U600-FORMAT-HHMMSS SECTION.                                              
032400 U600-00.                                                                 
032500     DIVIDE C9-DAUER BY 3600                                              
032600         GIVING C9-STUNDEN REMAINDER C9-REST-STD                          
032700     DIVIDE C9-REST-STD BY 60                                             
032800         GIVING C9-MINUTEN REMAINDER C9-SEKUNDEN                          
032900                                                                          
033000     MOVE C9-STUNDEN          TO W-HMS-HH                                 
033100     MOVE C9-MINUTEN          TO W-HMS-MI                                 
033200     MOVE C9-SEKUNDEN         TO W-HMS-SS                                 
033300     .                                                                    
033400 U600-99.                                                                 
033500     EXIT.                                                                
