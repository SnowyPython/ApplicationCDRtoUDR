000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    EXTDRV0O.                                                 
000400 AUTHOR.        H. REINBACH.                                              
000500 INSTALLATION.  NORDTEL AG - RECHENZENTRUM KOELN.                         
000600 DATE-WRITTEN.  1987-04-20.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NORDTEL AG - INTERNAL USE ONLY.                           
000900                                                                          
001000******************************************************************        
001100* Letzte Aenderung :: 2004-11-02                                          
001200* Letzte Version   :: C.01.01                                             
001300* Kurzbeschreibung :: Batch-Einstiegspunkt fuer den Einzelverbin-         
001400*                     dungsnachweis (EVN) je Teilnehmerrufnummer          
001500* Auftrag          :: TBM-0027 TBM-0201 Y2K-0118                          
001600*----------------------------------------------------------------*        
001700* Vers.  | Datum      | von | Kommentar                          *        
001800*----------------------------------------------------------------*        
001900* A.00.00| 1987-04-20 | HRB | Neuerstellung - Erstauslieferung   *        
002000* B.00.00| 1993-07-08 | BKL | Parameteruebergabe MSISDN/Zeitr.   *        
002100* C.00.00| 1998-12-03 | WEB | Jahreszahl-Umstellung CCYY (Y2K)   *        
002200* C.01.00| 2001-05-14 | TRG | Abbruchmeldung um RC ergaenzt      *        
002300* C.01.01| 2004-11-02 | RTR | Kommentarpflege, keine Logikaend.  *        
002400*----------------------------------------------------------------*        
002500*                                                                         
002600* Programmbeschreibung                                                    
002700* --------------------                                                    
002800* Dieser Treiber ist der JCL-Einstieg fuer den Einzelverbindungs-         
002900* nachweis.  Er uebernimmt Rufnummer und Berichtszeitraum aus den         
003000* Parameterfeldern, baut LINK-REC auf und ruft das Verarbeitungs-         
003100* modul CDREXT0M, das den EVN als CSV-Datei erzeugt.                      
003200*                                                                         
003300******************************************************************        
003400                                                                          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
004000     UPSI-0 ON STATUS IS TBM-TEST-RUN-SW.                                 
004100                                                                          
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400                                                                          
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700                                                                          
004800 WORKING-STORAGE SECTION.                                                 
004900*----------------------------------------------------------------*        
005000* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
005100*----------------------------------------------------------------*        
005200 01          COMP-FELDER.                                                 
005300     05      C4-RETURN-CODE      PIC S9(04) COMP.                         
005400     05      C4-RETURN-CODE-ALT REDEFINES C4-RETURN-CODE.                 
005500         10  C4-RETURN-CODE-X1   PIC X(02) COMP.                          
005600     05      FILLER              PIC X(02) VALUE SPACES.                  
005700*----------------------------------------------------------------*        
005800* Konstante Felder: Praefix K                                             
005900*----------------------------------------------------------------*        
006000 01          KONSTANTE-FELDER.                                            
006100     05      K-MODUL             PIC X(08) VALUE "EXTDRV0O".              
006200*           Parameter fuer Testzwecke - im Produktionslauf                
006300*           werden MSISDN und Zeitraum per JCL-Kartenbild                 
006400*           in P-PARAMETER-FELDER eingesteuert (hier Defaults).           
006500     05      K-TEST-MSISDN       PIC X(11) VALUE "79001112233".           
006600     05      K-TEST-VON          PIC X(14) VALUE "20260101000000".        
006700     05      K-TEST-BIS          PIC X(14) VALUE "20261231235959".        
006800     05      FILLER              PIC X(02) VALUE SPACES.                  
006900*----------------------------------------------------------------*        
007000* Schalter / Statusfelder                                                 
007100*----------------------------------------------------------------*        
007200 01          SCHALTER.                                                    
007300     05      PRG-STATUS          PIC 9          VALUE ZERO.               
007400          88 PRG-OK                            VALUE ZERO.                
007500          88 PRG-ABBRUCH                       VALUE 1.                   
007600     05      PRG-STATUS-ALT REDEFINES PRG-STATUS PIC X.                   
007700     05      FILLER              PIC X(03) VALUE SPACES.                  
007800*----------------------------------------------------------------*        
007900* Uebergabebereich an CDREXT0M                                            
008000*----------------------------------------------------------------*        
008100 01          LINK-REC.                                                    
008200     05      LINK-RC             PIC S9(04) COMP.                         
008300*           0    = OK                                                     
008400*           9999 = Abbruch                                                
008500     05      LINK-REC-ALT REDEFINES LINK-RC.                              
008600         10  LINK-RC-X1          PIC X(02) COMP.                          
008700     05      LINK-MSISDN         PIC X(11).                               
008800     05      LINK-PERIODE-VON    PIC X(14).                               
008900     05      LINK-PERIODE-BIS    PIC X(14).                               
009000     05      FILLER              PIC X(06) VALUE SPACES.                  
009100                                                                          
009200 PROCEDURE DIVISION.                                                      
009300                                                                          
009400******************************************************************        
009500* Steuerungs-Section                                                      
009600******************************************************************        
009700 A100-STEUERUNG SECTION.                                                  
009800 A100-00.                                                                 
009900**  ---> Vorlauf                                                          
010000     PERFORM B000-VORLAUF                                                 
010100                                                                          
010200**  ---> Verarbeitung: CDREXT0M anstossen                                 
010300     IF  PRG-ABBRUCH                                                      
010400         CONTINUE                                                         
010500     ELSE                                                                 
010600         PERFORM B100-VERARBEITUNG                                        
010700     END-IF                                                               
010800                                                                          
010900**  ---> Nachlauf                                                         
011000     PERFORM B090-ENDE                                                    
011100     STOP RUN                                                             
011200     .                                                                    
011300 A100-99.                                                                 
011400     EXIT.                                                                
011500                                                                          
011600******************************************************************        
011700* Vorlauf                                                                 
011800******************************************************************        
011900 B000-VORLAUF SECTION.                                                    
012000 B000-00.                                                                 
012100     MOVE ZERO               TO PRG-STATUS                                
012200     MOVE ZERO               TO LINK-RC                                   
012300     MOVE K-TEST-MSISDN      TO LINK-MSISDN                               
012400     MOVE K-TEST-VON         TO LINK-PERIODE-VON                          
012500     MOVE K-TEST-BIS         TO LINK-PERIODE-BIS                          
012600                                                                          
012700     IF  TBM-TEST-RUN-SW                                                  
012800         DISPLAY K-MODUL " TESTLAUF - KEIN PRODUKTIONSLAUF"               
012900     END-IF                                                               
013000     .                                                                    
013100 B000-99.                                                                 
013200     EXIT.                                                                
013300                                                                          
013400******************************************************************        
013500* Verarbeitung                                                            
013600******************************************************************        
013700 B100-VERARBEITUNG SECTION.                                               
013800 B100-00.                                                                 
013900**  --> Aufrufen CDREXT0M                                                 
014000     CALL "CDREXT0M"      USING LINK-REC                                  
014100     MOVE LINK-RC            TO C4-RETURN-CODE                            
014200     EVALUATE C4-RETURN-CODE                                              
014300        WHEN   ZERO                                                       
014400            CONTINUE                                                      
014500        WHEN   OTHER                                                      
014600            SET  PRG-ABBRUCH TO TRUE                                      
014700     END-EVALUATE                                                         
014800     .                                                                    
014900 B100-99.                                                                 
015000     EXIT.                                                                
015100                                                                          
015200******************************************************************        
015300* Ende                                                                    
015400******************************************************************        
015500 B090-ENDE SECTION.                                                       
015600 B090-00.                                                                 
015700     IF  PRG-ABBRUCH                                                      
015800         DISPLAY K-MODUL " >>> ABBRUCH CDREXT0M <<<"                      
015900         DISPLAY "    RC=" LINK-RC                                        
016000     ELSE                                                                 
016100         DISPLAY K-MODUL " >>> EVN-ERSTELLUNG OK <<<"                     
016200     END-IF                                                               
016300     .                                                                    
016400 B090-99.                                                                 
016500     EXIT.                                                                
