000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    CDRGEN0M.                                                 
000400 AUTHOR.        B. KLEIN.                                                 
000500 INSTALLATION.  NORDTEL AG - RECHENZENTRUM KOELN.                         
000600 DATE-WRITTEN.  1992-02-11.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NORDTEL AG - INTERNAL USE ONLY.                           
000900                                                                          
001000******************************************************************        
001100* Letzte Aenderung :: 2003-05-19                                          
001200* Letzte Version   :: C.02.02                                             
001300* Kurzbeschreibung :: Erzeugt einen chronologisch geordneten              
001400*                     Jahresbestand an Verbindungsdatensaetzen            
001500*                     (CDR) fuer den festen Teilnehmerstamm               
001600* Auftrag          :: TBM-0001 TBM-0340 TBM-0512 Y2K-0118                 
001700*----------------------------------------------------------------*        
001800* Vers.  | Datum      | von | Kommentar                          *        
001900*----------------------------------------------------------------*        
002000* A.00.00| 1992-02-11 | BKL | Aus CDRINI0M ausgegliedert -       *        
002100*        |            |     | eigenstaendiges Modul              *        
002200* A.01.00| 1993-07-02 | BKL | Zufallsziehung ueber TAL-RANDOM    *        
002300*        |            |     | durch eigenen Kongruenzgenerator   *        
002400*        |            |     | ersetzt (Portabilitaet)            *        
002500* A.01.01| 1994-11-14 | BKL | Pruefung Selbstanruf (Caller =     *        
002600*        |            |     | Receiver) nachgezogen              *        
002700* B.00.00| 1997-01-17 | WEB | Wasserstand-Verfahren fuer         *        
002800*        |            |     | chronologische Folge eingef.       *        
002900* B.01.00| 1998-12-03 | WEB | Jahreszahl-Umstellung CCYY (Y2K)   *        
003000* B.01.01| 1999-03-02 | WEB | Schaltjahr-Fehler 29.02. bei       *        
003100*        |            |     | Jahresminus-Berechnung behoben     *        
003200* C.00.00| 2000-06-27 | TRG | Satzanzahl 1000-1999 statt fest    *        
003300*        |            |     | 500 (fachl. Anforderung)           *        
003400* C.01.00| 2001-09-10 | TRG | OPEN EXTEND statt Neuaufbau -      *        
003500*        |            |     | GENDRV0O-Nachlauf unterstuetzt     *        
003600* C.02.00| 2002-10-01 | RTR | Enddatum-Kappung auf Batchzeit     *        
003700*        |            |     | robuster gegen Uhrzeitsprung       *        
003800* C.02.01| 2003-01-08 | RTR | Rueckgabecode an DD-LINK-REC       *        
003900* C.02.02| 2003-05-19 | RTR | Kommentarpflege, keine Logikaend.  *        
004000*----------------------------------------------------------------*        
004100*                                                                         
004200* Programmbeschreibung                                                    
004300* --------------------                                                    
004400* Liest den Teilnehmerstamm in eine Arbeitstabelle, ermittelt             
004500* Batchzeitpunkt (CURRENT-TS) und Jahresanfang (START-TS = CURRENT        
004600* minus 1 Jahr) und zieht eine Satzanzahl zwischen 1000 und 1999.         
004700* Je Satz wird ueber das "Wasserstand"-Verfahren ein Zeitfenster          
004800* bestimmt, in dem Anruftyp, Anrufer, Beginnzeit, Dauer und               
004900* Angerufener gezogen werden; Angerufener wird neu gezogen, falls         
005000* er mit dem Anrufer uebereinstimmt.  Die Saetze entstehen damit          
005100* global chronologisch geordnet und ueberschneidungsfrei.                 
005200*                                                                         
005300* Zufallszahlen werden ueber einen multiplikativen Kongruenz-             
005400* generator (Parameter nach Park/Miller) gezogen, da auf dieser           
005500* Anlage kein FUNCTION RANDOM zur Verfuegung steht.                       
005600*                                                                         
005700******************************************************************        
005800                                                                          
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM                                                   
006300     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
006400     UPSI-0 ON STATUS IS TBM-TEST-RUN-SW.                                 
006500                                                                          
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT SUBSCRIBER-FILE  ASSIGN TO SUBFILE                            
006900            ORGANIZATION IS SEQUENTIAL                                    
007000            FILE STATUS  IS FILE-STATUS.                                  
007100     SELECT CDR-FILE         ASSIGN TO CDRFILE                            
007200            ORGANIZATION IS SEQUENTIAL                                    
007300            FILE STATUS  IS FILE-STATUS.                                  
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  SUBSCRIBER-FILE                                                      
007800     RECORDING MODE IS F                                                  
007900     RECORD CONTAINS 11 CHARACTERS.                                       
008000 01  SUB-RECORD.                                                          
008100     05  SUB-MSISDN          PIC X(11).                                   
008200                                                                          
008300 FD  CDR-FILE                                                             
008400     RECORDING MODE IS F                                                  
008500     RECORD CONTAINS 52 CHARACTERS.                                       
008600 01  CDR-RECORD.                                                          
008700     05  CDR-CALL-TYPE       PIC X(02).                                   
008800     05  CDR-CALLER-MSISDN   PIC X(11).                                   
008900     05  CDR-RECEIVER-MSISDN PIC X(11).                                   
009000     05  CDR-START-TIME      PIC X(14).                                   
009100     05  CDR-END-TIME        PIC X(14).                                   
009200                                                                          
009300 WORKING-STORAGE SECTION.                                                 
009400*----------------------------------------------------------------*        
009500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
009600*----------------------------------------------------------------*        
009700 01          COMP-FELDER.                                                 
009800     05      C4-IX               PIC S9(04) COMP.                         
009900     05      C4-ROSTER-IX        PIC S9(04) COMP.                         
010000     05      C4-ROSTER-COUNT     PIC S9(04) COMP.                         
010100     05      C4-RECORD-COUNT     PIC S9(04) COMP.                         
010200     05      C4-REMAINING        PIC S9(04) COMP.                         
010300                                                                          
010400     05      C9-RANDOM           PIC S9(09) COMP.                         
010500     05      C9-QUOT             PIC S9(09) COMP.                         
010600     05      C9-REM              PIC S9(09) COMP.                         
010700     05      C9-MINUTES          PIC S9(09) COMP.                         
010800     05      C9-JDN              PIC S9(09) COMP.                         
010900     05      C9-JDN-A            PIC S9(09) COMP.                         
011000     05      C9-JDN-L            PIC S9(09) COMP.                         
011100     05      C9-JDN-N            PIC S9(09) COMP.                         
011200     05      C9-JDN-I            PIC S9(09) COMP.                         
011300     05      C9-JDN-J            PIC S9(09) COMP.                         
011400     05      C9-SECS-OF-DAY      PIC S9(09) COMP.                         
011500                                                                          
011600     05      C18-SEED            PIC S9(18) COMP.                         
011700     05      C18-PRODUCT         PIC S9(18) COMP.                         
011800     05      C18-QUOT            PIC S9(18) COMP.                         
011900     05      C18-TOTAL-SECS      PIC S9(18) COMP.                         
012000     05      C18-LAST-SECS       PIC S9(18) COMP.                         
012100     05      C18-NOW-SECS        PIC S9(18) COMP.                         
012200     05      C18-SPAN            PIC S9(18) COMP.                         
012300     05      C18-STEP            PIC S9(18) COMP.                         
012400     05      C18-OFFSET          PIC S9(18) COMP.                         
012500     05      C18-START-SECS      PIC S9(18) COMP.                         
012600     05      C18-END-SECS        PIC S9(18) COMP.                         
012700     05      FILLER              PIC X(02) VALUE SPACES.                  
012800*----------------------------------------------------------------*        
012900* Display-Felder: Praefix D                                               
013000*----------------------------------------------------------------*        
013100 01          DISPLAY-FELDER.                                              
013200     05      D-NUM4              PIC -9(04).                              
013300     05      D-NUM9              PIC  9(09).                              
013400     05      FILLER              PIC X(02) VALUE SPACES.                  
013500*----------------------------------------------------------------*        
013600* Konstante Felder: Praefix K                                             
013700*----------------------------------------------------------------*        
013800 01          KONSTANTE-FELDER.                                            
013900     05      K-MODUL             PIC X(08) VALUE "CDRGEN0M".              
014000     05      FILLER              PIC X(02) VALUE SPACES.                  
014100*----------------------------------------------------------------*        
014200* Schalter / Statusfelder                                                 
014300*----------------------------------------------------------------*        
014400 01          SCHALTER.                                                    
014500     05      FILE-STATUS         PIC X(02).                               
014600          88 FILE-OK                         VALUE "00".                  
014700          88 FILE-NOK                        VALUE "01" THRU "99".        
014800     05      REC-STAT REDEFINES  FILE-STATUS.                             
014900         10  FILE-STATUS1        PIC X.                                   
015000          88 FILE-EOF                        VALUE "1".                   
015100         10                      PIC X.                                   
015200     05      SUB-STATUS          PIC 9          VALUE ZERO.               
015300          88 SUB-EOF                            VALUE 1.                  
015400     05      PRG-STATUS          PIC 9          VALUE ZERO.               
015500          88 PRG-OK                            VALUE ZERO.                
015600          88 PRG-ABBRUCH                       VALUE 1.                   
015700     05      FILLER              PIC X(03) VALUE SPACES.                  
015800*----------------------------------------------------------------*        
015900* Weitere Arbeitsfelder: Praefix W                                        
016000*----------------------------------------------------------------*        
016100 01          W-ROSTER-TABLE.                                              
016200     05      W-ROSTER-ENTRY  OCCURS 20 TIMES PIC X(11).                   
016300                                                                          
016400 01          W-CURRENT-TS        PIC X(14).                               
016500 01          W-START-TS          PIC X(14).                               
016600 01          W-LAST-END-TS       PIC X(14).                               
016700                                                                          
016800**          ---> generischer Zeitstempel-Arbeitsbereich, von den          
016900**          ---> U1nn/U2nn/U4nn/U5nn/U7nn-Routinen gemeinsam              
017000**          ---> genutzt (vgl. TAL-TIME/TAL-TIME-D alter Module)          
017100 01          W-TS-TEXT           PIC X(14).                               
017200 01          W-TS-PARTS REDEFINES W-TS-TEXT.                              
017300     05      W-TS-CCYY           PIC 9(04).                               
017400     05      W-TS-MM             PIC 9(02).                               
017500     05      W-TS-DD             PIC 9(02).                               
017600     05      W-TS-HH             PIC 9(02).                               
017700     05      W-TS-MI             PIC 9(02).                               
017800     05      W-TS-SS             PIC 9(02).                               
017900                                                                          
018000 01          W-ACC-DATE-N        PIC 9(06).                               
018100 01          W-ACC-DATE REDEFINES W-ACC-DATE-N.                           
018200     05      W-ACC-YY            PIC 9(02).                               
018300     05      W-ACC-MM            PIC 9(02).                               
018400     05      W-ACC-DD            PIC 9(02).                               
018500                                                                          
018600 01          W-ACC-TIME-N        PIC 9(08).                               
018700 01          W-ACC-TIME REDEFINES W-ACC-TIME-N.                           
018800     05      W-ACC-HH            PIC 9(02).                               
018900     05      W-ACC-MI            PIC 9(02).                               
019000     05      W-ACC-SS            PIC 9(02).                               
019100     05      W-ACC-CS            PIC 9(02).                               
019200*----------------------------------------------------------------*        
019300* Uebergabebereich - Aufrufer (CDRINI0M oder GENDRV0O)                    
019400*----------------------------------------------------------------*        
019500 LINKAGE SECTION.                                                         
019600 01     DD-LINK-REC.                                                      
019700     05  DD-LINK-RC              PIC S9(04) COMP.                         
019800     05  FILLER                  PIC X(20).                               
019900                                                                          
020000 PROCEDURE DIVISION USING DD-LINK-REC.                                    
020100                                                                          
020200******************************************************************        
020300* Steuerungs-Section                                                      
020400******************************************************************        
020500 A100-STEUERUNG SECTION.                                                  
020600 A100-00.                                                                 
020700     PERFORM B000-VORLAUF                                                 
020800     IF  PRG-OK                                                           
020900         PERFORM B100-VERARBEITUNG                                        
021000     END-IF                                                               
021100     PERFORM B090-ENDE                                                    
021200     EXIT PROGRAM                                                         
021300     .                                                                    
021400 A100-99.                                                                 
021500     EXIT.                                                                
021600                                                                          
021700******************************************************************        
021800* Vorlauf - Teilnehmerstamm laden, Uhrzeit und Satzanzahl ziehen          
021900******************************************************************        
022000 B000-VORLAUF SECTION.                                                    
022100 B000-00.                                                                 
022200     MOVE ZERO               TO PRG-STATUS                                
022300     MOVE ZERO               TO SUB-STATUS                                
022400     PERFORM C010-INIT-ROSTER                                             
022500     IF  PRG-OK                                                           
022600         PERFORM C020-INIT-CLOCK                                          
022700         PERFORM C030-PICK-RECORD-COUNT                                   
022800     END-IF                                                               
022900     .                                                                    
023000 B000-99.                                                                 
023100     EXIT.                                                                
023200                                                                          
023300******************************************************************        
023400* Ende                                                                    
023500******************************************************************        
023600 B090-ENDE SECTION.                                                       
023700 B090-00.                                                                 
023800     IF  PRG-ABBRUCH                                                      
023900         MOVE 9999           TO DD-LINK-RC                                
024000         DISPLAY K-MODUL " >>> ABBRUCH <<<"                               
024100     ELSE                                                                 
024200         MOVE ZERO           TO DD-LINK-RC                                
024300         MOVE C4-RECORD-COUNT TO D-NUM4                                   
024400         DISPLAY K-MODUL " >>> GENERIERUNG OK - SAETZE: " D-NUM4          
024500     END-IF                                                               
024600     .                                                                    
024700 B090-99.                                                                 
024800     EXIT.                                                                
024900                                                                          
025000******************************************************************        
025100* Verarbeitung - N Saetze chronologisch erzeugen                          
025200******************************************************************        
025300 B100-VERARBEITUNG SECTION.                                               
025400 B100-00.                                                                 
025500     OPEN EXTEND CDR-FILE                                                 
025600     IF  FILE-NOK                                                         
025700         DISPLAY K-MODUL " CDR-DATEI NICHT ANHAENGBAR (EXTEND)"           
025800         SET  PRG-ABBRUCH TO TRUE                                         
025900     ELSE                                                                 
026000         PERFORM B110-GENERATE-ONE                                        
026100                 VARYING C4-IX FROM 1 BY 1                                
026200                 UNTIL  C4-IX > C4-RECORD-COUNT                           
026300         CLOSE CDR-FILE                                                   
026400     END-IF                                                               
026500     .                                                                    
026600 B100-99.                                                                 
026700     EXIT.                                                                
026800                                                                          
026900******************************************************************        
027000* Ein CDR-Satz - Wasserstand-Fenster, Ziehung, Schreiben                  
027100******************************************************************        
027200 B110-GENERATE-ONE SECTION.                                               
027300 B110-00.                                                                 
027400     COMPUTE C4-REMAINING = C4-RECORD-COUNT - C4-IX + 1                   
027500                                                                          
027600     MOVE W-LAST-END-TS      TO W-TS-TEXT                                 
027700     PERFORM U400-TS-TO-SECONDS                                           
027800     MOVE C18-TOTAL-SECS     TO C18-LAST-SECS                             
027900                                                                          
028000     MOVE W-CURRENT-TS       TO W-TS-TEXT                                 
028100     PERFORM U400-TS-TO-SECONDS                                           
028200     MOVE C18-TOTAL-SECS     TO C18-NOW-SECS                              
028300                                                                          
028400     COMPUTE C18-SPAN = C18-NOW-SECS - C18-LAST-SECS                      
028500     DIVIDE  C18-SPAN BY C4-REMAINING GIVING C18-STEP                     
028600                                                                          
028700     PERFORM B120-PICK-CALL-TYPE                                          
028800     PERFORM B130-PICK-CALLER                                             
028900     PERFORM B140-PICK-START-TIME                                         
029000     PERFORM B150-PICK-END-TIME                                           
029100     PERFORM B160-PICK-RECEIVER                                           
029200                                                                          
029300     MOVE C18-START-SECS     TO C18-TOTAL-SECS                            
029400     PERFORM U500-SECONDS-TO-TS                                           
029500     MOVE W-TS-TEXT          TO CDR-START-TIME                            
029600                                                                          
029700     MOVE C18-END-SECS       TO C18-TOTAL-SECS                            
029800     PERFORM U500-SECONDS-TO-TS                                           
029900     MOVE W-TS-TEXT          TO CDR-END-TIME                              
030000                                                                          
030100     WRITE CDR-RECORD                                                     
030200     MOVE CDR-END-TIME       TO W-LAST-END-TS                             
030300     .                                                                    
030400 B110-99.                                                                 
030500     EXIT.                                                                
030600                                                                          
030700* Anruftyp 50/50 - "01" oder "02"                                         
030800 B120-PICK-CALL-TYPE SECTION.                                             
030900 B120-00.                                                                 
031000     PERFORM U300-NEXT-RANDOM                                             
031100     DIVIDE C9-RANDOM BY 2 GIVING C9-QUOT REMAINDER C9-REM                
031200     IF  C9-REM = ZERO                                                    
031300         MOVE "01"           TO CDR-CALL-TYPE                             
031400     ELSE                                                                 
031500         MOVE "02"           TO CDR-CALL-TYPE                             
031600     END-IF                                                               
031700     .                                                                    
031800 B120-99.                                                                 
031900     EXIT.                                                                
032000                                                                          
032100* Anrufer - gleichverteilt aus dem Teilnehmerstamm                        
032200 B130-PICK-CALLER SECTION.                                                
032300 B130-00.                                                                 
032400     PERFORM U300-NEXT-RANDOM                                             
032500     DIVIDE C9-RANDOM BY C4-ROSTER-COUNT                                  
032600             GIVING C9-QUOT REMAINDER C4-ROSTER-IX                        
032700     ADD  1                  TO C4-ROSTER-IX                              
032800     MOVE W-ROSTER-ENTRY(C4-ROSTER-IX) TO CDR-CALLER-MSISDN               
032900     .                                                                    
033000 B130-99.                                                                 
033100     EXIT.                                                                
033200                                                                          
033300* Beginnzeit - gleichverteilt in [Wasserstand, Wasserstand+Fenst.)        
033400 B140-PICK-START-TIME SECTION.                                            
033500 B140-00.                                                                 
033600     IF  C18-STEP < 2                                                     
033700         MOVE C18-LAST-SECS  TO C18-START-SECS                            
033800     ELSE                                                                 
033900         PERFORM U300-NEXT-RANDOM                                         
034000         DIVIDE C9-RANDOM BY C18-STEP                                     
034100                 GIVING C9-QUOT REMAINDER C18-OFFSET                      
034200         COMPUTE C18-START-SECS = C18-LAST-SECS + C18-OFFSET              
034300     END-IF                                                               
034400     .                                                                    
034500 B140-99.                                                                 
034600     EXIT.                                                                
034700                                                                          
034800* Dauer - 0 bis 119 Minuten, Endzeit auf Batchzeit gekappt                
034900 B150-PICK-END-TIME SECTION.                                              
035000 B150-00.                                                                 
035100     PERFORM U300-NEXT-RANDOM                                             
035200     DIVIDE C9-RANDOM BY 120 GIVING C9-QUOT REMAINDER C9-MINUTES          
035300     COMPUTE C18-END-SECS = C18-START-SECS + C9-MINUTES * 60              
035400     IF  C18-END-SECS > C18-NOW-SECS                                      
035500         MOVE C18-NOW-SECS   TO C18-END-SECS                              
035600     END-IF                                                               
035700     .                                                                    
035800 B150-99.                                                                 
035900     EXIT.                                                                
036000                                                                          
036100* Angerufener - wie Anrufer, neu gezogen bis ungleich Anrufer             
036200 B160-PICK-RECEIVER SECTION.                                              
036300 B160-00.                                                                 
036400     PERFORM U300-NEXT-RANDOM                                             
036500     DIVIDE C9-RANDOM BY C4-ROSTER-COUNT                                  
036600             GIVING C9-QUOT REMAINDER C4-ROSTER-IX                        
036700     ADD  1                  TO C4-ROSTER-IX                              
036800     MOVE W-ROSTER-ENTRY(C4-ROSTER-IX) TO CDR-RECEIVER-MSISDN             
036900     PERFORM B161-RESAMPLE-RECEIVER                                       
037000             UNTIL CDR-RECEIVER-MSISDN NOT = CDR-CALLER-MSISDN            
037100     .                                                                    
037200 B160-99.                                                                 
037300     EXIT.                                                                
037400                                                                          
037500 B161-RESAMPLE-RECEIVER SECTION.                                          
037600 B161-00.                                                                 
037700     PERFORM U300-NEXT-RANDOM                                             
037800     DIVIDE C9-RANDOM BY C4-ROSTER-COUNT                                  
037900             GIVING C9-QUOT REMAINDER C4-ROSTER-IX                        
038000     ADD  1                  TO C4-ROSTER-IX                              
038100     MOVE W-ROSTER-ENTRY(C4-ROSTER-IX) TO CDR-RECEIVER-MSISDN             
038200     .                                                                    
038300 B161-99.                                                                 
038400     EXIT.                                                                
038500                                                                          
038600******************************************************************        
038700* Teilnehmerstamm in Arbeitstabelle einlesen                              
038800******************************************************************        
038900 C010-INIT-ROSTER SECTION.                                                
039000 C010-00.                                                                 
039100     OPEN INPUT SUBSCRIBER-FILE                                           
039200     IF  FILE-NOK                                                         
039300         DISPLAY K-MODUL " TEILNEHMERDATEI NICHT LESBAR"                  
039400         SET  PRG-ABBRUCH TO TRUE                                         
039500     ELSE                                                                 
039600         MOVE ZERO           TO C4-ROSTER-COUNT                           
039700         PERFORM C011-READ-ONE UNTIL SUB-EOF                              
039800         CLOSE SUBSCRIBER-FILE                                            
039900         IF  C4-ROSTER-COUNT = ZERO                                       
040000             DISPLAY K-MODUL " TEILNEHMERSTAMM LEER"                      
040100             SET  PRG-ABBRUCH TO TRUE                                     
040200         END-IF                                                           
040300     END-IF                                                               
040400     .                                                                    
040500 C010-99.                                                                 
040600     EXIT.                                                                
040700                                                                          
040800 C011-READ-ONE SECTION.                                                   
040900 C011-00.                                                                 
041000     READ SUBSCRIBER-FILE                                                 
041100         AT END                                                           
041200             SET  SUB-EOF TO TRUE                                         
041300         NOT AT END                                                       
041400             ADD  1          TO C4-ROSTER-COUNT                           
041500             MOVE SUB-MSISDN                                              
041600               TO W-ROSTER-ENTRY(C4-ROSTER-COUNT)                         
041700     END-READ                                                             
041800     .                                                                    
041900 C011-99.                                                                 
042000     EXIT.                                                                
042100                                                                          
042200******************************************************************        
042300* Batchzeit und Jahresanfang (Wasserstand-Start) ermitteln                
042400******************************************************************        
042500 C020-INIT-CLOCK SECTION.                                                 
042600 C020-00.                                                                 
042700     ACCEPT W-ACC-DATE-N     FROM DATE                                    
042800     ACCEPT W-ACC-TIME-N     FROM TIME                                    
042900                                                                          
043000**  ---> Jahrhundert-Fenster (Y2K): < 50 = 20xx, sonst 19xx               
043100     IF  W-ACC-YY < 50                                                    
043200         COMPUTE W-TS-CCYY = 2000 + W-ACC-YY                              
043300     ELSE                                                                 
043400         COMPUTE W-TS-CCYY = 1900 + W-ACC-YY                              
043500     END-IF                                                               
043600     MOVE W-ACC-MM           TO W-TS-MM                                   
043700     MOVE W-ACC-DD           TO W-TS-DD                                   
043800     MOVE W-ACC-HH           TO W-TS-HH                                   
043900     MOVE W-ACC-MI           TO W-TS-MI                                   
044000     MOVE W-ACC-SS           TO W-TS-SS                                   
044100     MOVE W-TS-TEXT          TO W-CURRENT-TS                              
044200                                                                          
044300     PERFORM U700-MINUS-ONE-YEAR                                          
044400     MOVE W-TS-TEXT          TO W-START-TS                                
044500     MOVE W-START-TS         TO W-LAST-END-TS                             
044600     .                                                                    
044700 C020-99.                                                                 
044800     EXIT.                                                                
044900                                                                          
045000******************************************************************        
045100* Satzanzahl 1000 <= N < 2000 ziehen, Generator mit Uhrzeit saeen         
045200******************************************************************        
045300 C030-PICK-RECORD-COUNT SECTION.                                          
045400 C030-00.                                                                 
045500     MOVE W-ACC-TIME-N       TO C18-SEED                                  
045600     IF  C18-SEED = ZERO                                                  
045700         MOVE 1              TO C18-SEED                                  
045800     END-IF                                                               
045900     PERFORM U300-NEXT-RANDOM                                             
046000     DIVIDE C9-RANDOM BY 1000 GIVING C9-QUOT REMAINDER C9-REM             
046100     COMPUTE C4-RECORD-COUNT = 1000 + C9-REM                              
046200     .                                                                    
046300 C030-99.                                                                 
046400     EXIT.                                                                
046500                                                                          
046600******************************************************************        
046700* Datum -> Julianische Tageszahl (Fliegel/van Flandern 1968)              
046800******************************************************************        
046900 U100-DATE-TO-DAYS SECTION.                                               
047000 U100-00.                                                                 
047100     COMPUTE C9-JDN-A = (W-TS-MM - 14) / 12                               
047200     COMPUTE C9-JDN =  W-TS-DD - 32075                                    
047300        + 1461 * (W-TS-CCYY + 4800 + C9-JDN-A) / 4                        
047400        +  367 * (W-TS-MM - 2 - C9-JDN-A * 12) / 12                       
047500     COMPUTE C9-JDN-L = (W-TS-CCYY + 4900 + C9-JDN-A) / 100               
047600     COMPUTE C9-JDN = C9-JDN - 3 * (C9-JDN-L / 4)                         
047700     .                                                                    
047800 U100-99.                                                                 
047900     EXIT.                                                                
048000                                                                          
048100******************************************************************        
048200* Julianische Tageszahl -> Datum (Umkehrung Fliegel/van Flandern)         
048300******************************************************************        
048400 U200-DAYS-TO-DATE SECTION.                                               
048500 U200-00.                                                                 
048600     COMPUTE C9-JDN-L = C9-JDN + 68569                                    
048700     COMPUTE C9-JDN-N = 4 * C9-JDN-L / 146097                             
048800     COMPUTE C9-JDN-L = C9-JDN-L - (146097 * C9-JDN-N + 3) / 4            
048900     COMPUTE C9-JDN-I = 4000 * (C9-JDN-L + 1) / 1461001                   
049000     COMPUTE C9-JDN-L = C9-JDN-L - 1461 * C9-JDN-I / 4 + 31               
049100     COMPUTE C9-JDN-J = 80 * C9-JDN-L / 2447                              
049200     COMPUTE W-TS-DD  = C9-JDN-L - 2447 * C9-JDN-J / 80                   
049300     COMPUTE C9-JDN-L = C9-JDN-J / 11                                     
049400     COMPUTE W-TS-MM  = C9-JDN-J + 2 - 12 * C9-JDN-L                      
049500     COMPUTE W-TS-CCYY =                                                  
049600             100 * (C9-JDN-N - 49) + C9-JDN-I + C9-JDN-L                  
049700     .                                                                    
049800 U200-99.                                                                 
049900     EXIT.                                                                
050000                                                                          
050100******************************************************************        
050200* Zeitstempel (CCYYMMDDHHMMSS) -> Sekunden seit Tag Null                  
050300******************************************************************        
050400 U400-TS-TO-SECONDS SECTION.                                              
050500 U400-00.                                                                 
050600     PERFORM U100-DATE-TO-DAYS                                            
050700     COMPUTE C9-SECS-OF-DAY =                                             
050800             W-TS-HH * 3600 + W-TS-MI * 60 + W-TS-SS                      
050900     COMPUTE C18-TOTAL-SECS = C9-JDN * 86400 + C9-SECS-OF-DAY             
051000     .                                                                    
051100 U400-99.                                                                 
051200     EXIT.                                                                
051300                                                                          
051400******************************************************************        
051500* Sekunden seit Tag Null -> Zeitstempel (CCYYMMDDHHMMSS)                  
051600******************************************************************        
051700 U500-SECONDS-TO-TS SECTION.                                              
051800 U500-00.                                                                 
051900     DIVIDE C18-TOTAL-SECS BY 86400                                       
052000             GIVING C9-JDN REMAINDER C9-SECS-OF-DAY                       
052100     PERFORM U200-DAYS-TO-DATE                                            
052200     COMPUTE W-TS-HH = C9-SECS-OF-DAY / 3600                              
052300     COMPUTE C9-REM  = C9-SECS-OF-DAY - W-TS-HH * 3600                    
052400     COMPUTE W-TS-MI = C9-REM / 60                                        
052500     COMPUTE W-TS-SS = C9-REM - W-TS-MI * 60                              
052600     .                                                                    
052700 U500-99.                                                                 
052800     EXIT.                                                                
052900                                                                          
053000******************************************************************        
053100* Kongruenzgenerator (Park/Miller) - naechste Zufallszahl                 
053200******************************************************************        
053300 U300-NEXT-RANDOM SECTION.                                                
053400 U300-00.                                                                 
053500     COMPUTE C18-PRODUCT = 16807 * C18-SEED                               
053600     DIVIDE C18-PRODUCT BY 2147483647                                     
053700             GIVING C18-QUOT REMAINDER C18-SEED                           
053800     MOVE C18-SEED           TO C9-RANDOM                                 
053900     .                                                                    
054000 U300-99.                                                                 
054100     EXIT.                                                                
054200                                                                          
054300******************************************************************        
054400* Zeitstempel um genau 1 Kalenderjahr zurueckrechnen                      
054500* (29.02. wird auf 28.02. gekappt, falls Zieljahr kein Schaltjahr)        
054600******************************************************************        
054700 U700-MINUS-ONE-YEAR SECTION.                                             
054800 U700-00.                                                                 
054900     SUBTRACT 1              FROM W-TS-CCYY                               
055000     IF  W-TS-MM = 02 AND W-TS-DD = 29                                    
055100         PERFORM U710-CHECK-LEAP                                          
055200     END-IF                                                               
055300     .                                                                    
055400 U700-99.                                                                 
055500     EXIT.                                                                
055600                                                                          
055700 U710-CHECK-LEAP SECTION.                                                 
055800 U710-00.                                                                 
055900     DIVIDE W-TS-CCYY BY 4   GIVING C9-QUOT REMAINDER C9-REM              
056000     IF  C9-REM NOT = ZERO                                                
056100         MOVE 28             TO W-TS-DD                                   
056200     ELSE                                                                 
056300         DIVIDE W-TS-CCYY BY 100 GIVING C9-QUOT REMAINDER C9-REM          
056400         IF  C9-REM = ZERO                                                
056500             DIVIDE W-TS-CCYY BY 400                                      
056600                     GIVING C9-QUOT REMAINDER C9-REM                      
056700             IF  C9-REM NOT = ZERO                                        
056800                 MOVE 28     TO W-TS-DD                                   
056900             END-IF                                                       
057000         END-IF                                                           
057100     END-IF                                                               
057200     .                                                                    
057300 U710-99.                                                                 
057400     EXIT.                                                                
