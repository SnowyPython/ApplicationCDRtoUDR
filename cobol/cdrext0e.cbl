000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    CDREXT0M.                                                 
000400 AUTHOR.        H. REINBACH.                                              
000500 INSTALLATION.  NORDTEL AG - RECHENZENTRUM KOELN.                         
000600 DATE-WRITTEN.  1987-04-20.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NORDTEL AG - INTERNAL USE ONLY.                           
000900                                                                          
001000******************************************************************        
001100* Letzte Aenderung :: 2009-08-31                                          
001200* Letzte Version   :: D.01.01                                             
001300* Kurzbeschreibung :: Erzeugt den Einzelverbindungsnachweis (EVN)         
001400*                     als CSV-Datei fuer eine Teilnehmerrufnummer         
001500*                     und einen Berichtszeitraum                          
001600* Auftrag          :: TBM-0027 TBM-0201 TBM-0340 Y2K-0118 TBM-0589        
001700*----------------------------------------------------------------*        
001800* Vers.  | Datum      | von | Kommentar                          *        
001900*----------------------------------------------------------------*        
002000* A.00.00| 1987-04-20 | HRB | Neuerstellung - Erstauslieferung   *        
002100* B.00.00| 1991-09-12 | HRB | Pruefung Teilnehmerbestand erg.    *        
002200* B.01.00| 1993-07-08 | BKL | Periodengrenzen aus LINK-REC       *        
002300* C.00.00| 1997-02-20 | WEB | Berichtskennung (H-Section) erg.   *        
002400* C.01.00| 1998-12-03 | WEB | Jahreszahl-Umstellung CCYY (Y2K)   *        
002500* C.01.01| 2000-06-15 | TRG | Grenzwerte Periode jetzt exklusiv  *        
002600* D.00.00| 2003-03-11 | TRG | Leermeldung bei 0 Verbindungen     *        
002700* D.01.00| 2005-07-01 | RTR | Kommentarpflege, keine Logikaend.  *        
002800* D.01.01| 2009-08-31 | TRG | W-KOPFZEILE PIC X(46) zu lang -    *        
002900*        |            |     | Leerzeichen vor e,endTime behoben  *        
003000*----------------------------------------------------------------*        
003100*                                                                         
003200* Programmbeschreibung                                                    
003300* --------------------                                                    
003400* Liest den CDR-Bestand sequentiell und selektiert alle Saetze,           
003500* bei denen die uebergebene Rufnummer als Anrufer (ankl. Partei)          
003600* auftritt und der Gespraechsbeginn echt innerhalb der uebergeb-          
003700* enen Periode liegt (Grenzen selbst zaehlen nicht mit).  Vorher          
003800* wird geprueft, ob die Rufnummer ueberhaupt im Teilnehmerbestand         
003900* gefuehrt wird.  Das Ergebnis wird als CSV-Datei je Rufnummer            
004000* und Berichtslauf abgelegt; der Dateiname traegt eine laufende           
004100* Berichtskennung, damit mehrere Laeufe derselben Rufnummer nicht         
004200* gegenseitig ueberschrieben werden.                                      
004300*                                                                         
004400******************************************************************        
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
005100     UPSI-0 ON STATUS IS TBM-TEST-RUN-SW.                                 
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT   SUBSCRIBER-FILE  ASSIGN TO SUBFILE                          
005600              ORGANIZATION IS SEQUENTIAL                                  
005700              FILE STATUS   IS FILE-STATUS.                               
005800     SELECT   CDR-FILE        ASSIGN TO CDRFILE                           
005900              ORGANIZATION IS SEQUENTIAL                                  
006000              FILE STATUS   IS FILE-STATUS.                               
006100     SELECT   EVN-FILE        ASSIGN TO EVNFILE                           
006200              ORGANIZATION IS LINE SEQUENTIAL                             
006300              FILE STATUS   IS EVN-STATUS.                                
006400                                                                          
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700*----------------------------------------------------------------*        
006800* Teilnehmerstammsatz - 11 Byte, reine Rufnummer                          
006900*----------------------------------------------------------------*        
007000 FD  SUBSCRIBER-FILE                                                      
007100     LABEL RECORDS ARE STANDARD.                                          
007200 01  SUB-RECORD.                                                          
007300     05      SUB-MSISDN          PIC X(11).                               
007400*----------------------------------------------------------------*        
007500* CDR-Satz - 52 Byte, vgl. CDRGEN0M                                       
007600*----------------------------------------------------------------*        
007700 FD  CDR-FILE                                                             
007800     LABEL RECORDS ARE STANDARD.                                          
007900 01  CDR-RECORD.                                                          
008000     05      CDR-CALL-TYPE       PIC X(02).                               
008100     05      CDR-CALLER-MSISDN   PIC X(11).                               
008200     05      CDR-RECEIVER-MSISDN PIC X(11).                               
008300     05      CDR-START-TIME      PIC X(14).                               
008400     05      CDR-END-TIME        PIC X(14).                               
008500*----------------------------------------------------------------*        
008600* EVN-Ausgabedatei - CSV, variable Satzlaenge                             
008700*----------------------------------------------------------------*        
008800 FD  EVN-FILE                                                             
008900     LABEL RECORDS ARE STANDARD.                                          
009000 01  EVN-RECORD                  PIC X(80).                               
009100                                                                          
009200 WORKING-STORAGE SECTION.                                                 
009300*----------------------------------------------------------------*        
009400* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
009500*----------------------------------------------------------------*        
009600 01          COMP-FELDER.                                                 
009700     05      C4-TREFFER          PIC S9(04) COMP.                         
009800     05      C9-JDN              PIC S9(09) COMP.                         
009900     05      C9-JDN-A            PIC S9(09) COMP.                         
010000     05      C9-JDN-L            PIC S9(09) COMP.                         
010100     05      C9-SECS-OF-DAY      PIC S9(09) COMP.                         
010200     05      C18-TOTAL-SECS      PIC S9(18) COMP.                         
010300     05      C18-VON-SECS        PIC S9(18) COMP.                         
010400     05      C18-BIS-SECS        PIC S9(18) COMP.                         
010500     05      FILLER              PIC X(02) VALUE SPACES.                  
010600*----------------------------------------------------------------*        
010700* Konstante Felder: Praefix K                                             
010800*----------------------------------------------------------------*        
010900 01          KONSTANTE-FELDER.                                            
011000     05      K-MODUL             PIC X(08) VALUE "CDREXT0M".              
011100     05      FILLER              PIC X(02) VALUE SPACES.                  
011200*----------------------------------------------------------------*        
011300* Schalter / Statusfelder                                                 
011400*----------------------------------------------------------------*        
011500 01          SCHALTER.                                                    
011600     05      FILE-STATUS         PIC X(02).                               
011700          88 FILE-OK                         VALUE "00".                  
011800          88 FILE-NOK                        VALUE "01" THRU "99".        
011900     05      REC-STAT REDEFINES  FILE-STATUS.                             
012000         10  FILE-STATUS1        PIC X.                                   
012100              88 FILE-EOF                   VALUE "1".                    
012200         10                      PIC X.                                   
012300     05      EVN-STATUS          PIC X(02).                               
012400     05      SUB-STATUS          PIC 9          VALUE ZERO.               
012500          88 SUB-EOF                            VALUE 1.                  
012600     05      CDR-STATUS          PIC 9          VALUE ZERO.               
012700          88 CDR-EOF                            VALUE 1.                  
012800     05      SUB-GEFUNDEN        PIC 9          VALUE ZERO.               
012900          88 SUB-IST-BEKANNT                   VALUE 1.                   
013000     05      PRG-STATUS          PIC 9          VALUE ZERO.               
013100          88 PRG-OK                            VALUE ZERO.                
013200          88 PRG-ABBRUCH                       VALUE 1.                   
013300     05      PRG-STATUS-ALT REDEFINES PRG-STATUS PIC X.                   
013400     05      FILLER              PIC X(03) VALUE SPACES.                  
013500*----------------------------------------------------------------*        
013600* Arbeitsfelder: Praefix W                                                
013700*----------------------------------------------------------------*        
013800* Generischer Zeitstempel-Arbeitsbereich, wie in CDRGEN0M -               
013900* genutzt, um CCYYMMDDHHMMSS auf die ISO-aehnliche CSV-Form               
014000* umzuformatieren                                                         
014100*----------------------------------------------------------------*        
014200 01          WORK-FELDER.                                                 
014300     05      W-TS-TEXT           PIC X(14).                               
014400     05      W-TS-PARTS REDEFINES W-TS-TEXT.                              
014500         10  W-TS-CCYY           PIC 9(04).                               
014600         10  W-TS-MM             PIC 9(02).                               
014700         10  W-TS-DD             PIC 9(02).                               
014800         10  W-TS-HH             PIC 9(02).                               
014900         10  W-TS-MI             PIC 9(02).                               
015000         10  W-TS-SS             PIC 9(02).                               
015100     05      W-ISO-ZEIT          PIC X(19).                               
015200     05      W-ISO-PARTS REDEFINES W-ISO-ZEIT.                            
015300         10  W-ISO-CCYY          PIC X(04).                               
015400         10  FILLER              PIC X(01) VALUE "-".                     
015500         10  W-ISO-MM            PIC X(02).                               
015600         10  FILLER              PIC X(01) VALUE "-".                     
015700         10  W-ISO-DD            PIC X(02).                               
015800         10  FILLER              PIC X(01) VALUE "T".                     
015900         10  W-ISO-HH            PIC X(02).                               
016000         10  FILLER              PIC X(01) VALUE ":".                     
016100         10  W-ISO-MI            PIC X(02).                               
016200         10  FILLER              PIC X(01) VALUE ":".                     
016300         10  W-ISO-SS            PIC X(02).                               
016400     05      W-KOPFZEILE         PIC X(45) VALUE                          
016500         "callType,callerNumber,receiverNumber,startTim".                 
016600     05      W-KOPFZEILE-2       PIC X(08) VALUE "e,endTim".              
016700     05      W-ZEILE             PIC X(80).                               
016800     05      W-TAGESDATUM        PIC 9(08).                               
016900     05      W-UHRZEIT           PIC 9(08).                               
017000     05      W-BERICHT-ID        PIC X(10).                               
017100     05      W-DATEINAME         PIC X(40).                               
017200                                                                          
017300 LINKAGE SECTION.                                                         
017400 01  DD-LINK-REC.                                                         
017500     05      DD-LINK-RC          PIC S9(04) COMP.                         
017600     05      DD-LINK-REC-ALT REDEFINES DD-LINK-RC.                        
017700         10  DD-LINK-RC-X1       PIC X(02) COMP.                          
017800     05      DD-LINK-MSISDN      PIC X(11).                               
017900     05      DD-LINK-PERIODE-VON PIC X(14).                               
018000     05      DD-LINK-PERIODE-BIS PIC X(14).                               
018100     05      FILLER              PIC X(06).                               
018200                                                                          
018300 PROCEDURE DIVISION USING DD-LINK-REC.                                    
018400                                                                          
018500******************************************************************        
018600* Steuerungs-Section                                                      
018700******************************************************************        
018800 A100-STEUERUNG SECTION.                                                  
018900 A100-00.                                                                 
019000     PERFORM B000-VORLAUF                                                 
019100                                                                          
019200     IF  PRG-ABBRUCH                                                      
019300         CONTINUE                                                         
019400     ELSE                                                                 
019500         PERFORM B100-VERARBEITUNG                                        
019600     END-IF                                                               
019700                                                                          
019800     PERFORM B090-ENDE                                                    
019900     EXIT PROGRAM                                                         
020000     .                                                                    
020100 A100-99.                                                                 
020200     EXIT.                                                                
020300                                                                          
020400******************************************************************        
020500* Vorlauf - Parameter uebernehmen, Teilnehmer pruefen                     
020600******************************************************************        
020700 B000-VORLAUF SECTION.                                                    
020800 B000-00.                                                                 
020900     MOVE ZERO               TO PRG-STATUS                                
021000     MOVE ZERO               TO SUB-GEFUNDEN                              
021100     MOVE ZERO               TO C4-TREFFER                                
021200                                                                          
021300     PERFORM C100-VALIDIERE-TEILNEHMER                                    
021400     .                                                                    
021500 B000-99.                                                                 
021600     EXIT.                                                                
021700                                                                          
021800******************************************************************        
021900* Verarbeitung - CDR-Bestand durchsuchen, EVN schreiben                   
022000******************************************************************        
022100 B100-VERARBEITUNG SECTION.                                               
022200 B100-00.                                                                 
022300     PERFORM C200-LIES-TREFFER                                            
022400                                                                          
022500     IF  C4-TREFFER = ZERO                                                
022600         DISPLAY K-MODUL " KEINE VERBINDUNGEN IN PERIODE FUER "           
022700                 DD-LINK-MSISDN                                           
022800         SET  PRG-ABBRUCH TO TRUE                                         
022900     ELSE                                                                 
023000         PERFORM C300-BERICHTS-ID-BILDEN                                  
023100         DISPLAY K-MODUL " EVN-DATEI: " W-DATEINAME                       
023200     END-IF                                                               
023300     .                                                                    
023400 B100-99.                                                                 
023500     EXIT.                                                                
023600                                                                          
023700******************************************************************        
023800* Ende                                                                    
023900******************************************************************        
024000 B090-ENDE SECTION.                                                       
024100 B090-00.                                                                 
024200     IF  PRG-ABBRUCH                                                      
024300         MOVE 9999               TO DD-LINK-RC                            
024400         DISPLAY K-MODUL " >>> ABBRUCH EVN-ERSTELLUNG <<<"                
024500     ELSE                                                                 
024600         MOVE ZERO                TO DD-LINK-RC                           
024700         DISPLAY K-MODUL " >>> EVN-ERSTELLUNG OK <<<"                     
024800     END-IF                                                               
024900     .                                                                    
025000 B090-99.                                                                 
025100     EXIT.                                                                
025200                                                                          
025300******************************************************************        
025400* Teilnehmerbestand pruefen - Rufnummer muss gefuehrt sein                
025500******************************************************************        
025600 C100-VALIDIERE-TEILNEHMER SECTION.                                       
025700 C100-00.                                                                 
025800     OPEN INPUT              SUBSCRIBER-FILE                              
025900     IF  FILE-NOK                                                         
026000         DISPLAY K-MODUL " TEILNEHMERDATEI NICHT LESBAR"                  
026100         SET  PRG-ABBRUCH TO TRUE                                         
026200     ELSE                                                                 
026300         PERFORM C110-LIES-TEILNEHMER                                     
026400             UNTIL SUB-EOF OR SUB-IST-BEKANNT                             
026500         CLOSE                SUBSCRIBER-FILE                             
026600                                                                          
026700         IF  NOT SUB-IST-BEKANNT                                          
026800             DISPLAY K-MODUL " RUFNUMMER NICHT IM BESTAND: "              
026900                     DD-LINK-MSISDN                                       
027000             SET  PRG-ABBRUCH TO TRUE                                     
027100         END-IF                                                           
027200     END-IF                                                               
027300     .                                                                    
027400 C100-99.                                                                 
027500     EXIT.                                                                
027600 C110-LIES-TEILNEHMER SECTION.                                            
027700 C110-00.                                                                 
027800     READ SUBSCRIBER-FILE                                                 
027900         AT END                                                           
028000             SET  SUB-EOF TO TRUE                                         
028100         NOT AT END                                                       
028200             IF  SUB-MSISDN = DD-LINK-MSISDN                              
028300                 SET  SUB-IST-BEKANNT TO TRUE                             
028400             END-IF                                                       
028500     END-READ                                                             
028600     .                                                                    
028700 C110-99.                                                                 
028800     EXIT.                                                                
028900                                                                          
029000******************************************************************        
029100* CDR-Bestand durchsuchen - Anrufer = Rufnummer, Periode exkl.            
029200******************************************************************        
029300 C200-LIES-TREFFER SECTION.                                               
029400 C200-00.                                                                 
029500     MOVE DD-LINK-PERIODE-VON TO W-TS-TEXT                                
029600     PERFORM U400-TS-TO-SECONDS                                           
029700     MOVE C18-TOTAL-SECS      TO C18-VON-SECS                             
029800                                                                          
029900     MOVE DD-LINK-PERIODE-BIS TO W-TS-TEXT                                
030000     PERFORM U400-TS-TO-SECONDS                                           
030100     MOVE C18-TOTAL-SECS      TO C18-BIS-SECS                             
030200                                                                          
030300     OPEN INPUT               CDR-FILE                                    
030400     OPEN OUTPUT              EVN-FILE                                    
030500                                                                          
030600     STRING W-KOPFZEILE       DELIMITED BY SIZE                           
030700            W-KOPFZEILE-2     DELIMITED BY SIZE                           
030800            "e"               DELIMITED BY SIZE                           
030900            INTO EVN-RECORD                                               
031000     WRITE EVN-RECORD                                                     
031100                                                                          
031200     PERFORM C210-LIES-EINEN                                              
031300         UNTIL CDR-EOF                                                    
031400                                                                          
031500     CLOSE                    CDR-FILE                                    
031600     CLOSE                    EVN-FILE                                    
031700     .                                                                    
031800 C200-99.                                                                 
031900     EXIT.                                                                
032000 C210-LIES-EINEN SECTION.                                                 
032100 C210-00.                                                                 
032200     READ CDR-FILE                                                        
032300         AT END                                                           
032400             SET  CDR-EOF TO TRUE                                         
032500         NOT AT END                                                       
032600             IF  CDR-CALLER-MSISDN = DD-LINK-MSISDN                       
032700                 PERFORM C220-PRUEFE-PERIODE                              
032800             END-IF                                                       
032900     END-READ                                                             
033000     .                                                                    
033100 C210-99.                                                                 
033200     EXIT.                                                                
033300 C220-PRUEFE-PERIODE SECTION.                                             
033400 C220-00.                                                                 
033500     MOVE CDR-START-TIME      TO W-TS-TEXT                                
033600     PERFORM U400-TS-TO-SECONDS                                           
033700     IF  C18-TOTAL-SECS > C18-VON-SECS                                    
033800     AND C18-TOTAL-SECS < C18-BIS-SECS                                    
033900         ADD 1                TO C4-TREFFER                               
034000         PERFORM C230-ZEILE-SCHREIBEN                                     
034100     END-IF                                                               
034200     .                                                                    
034300 C220-99.                                                                 
034400     EXIT.                                                                
034500 C230-ZEILE-SCHREIBEN SECTION.                                            
034600 C230-00.                                                                 
034700     MOVE CDR-START-TIME      TO W-TS-TEXT                                
034800     PERFORM U600-TS-TO-ISO                                               
034900     MOVE W-ISO-ZEIT          TO W-ZEILE                                  
035000     MOVE CDR-END-TIME        TO W-TS-TEXT                                
035100     PERFORM U600-TS-TO-ISO                                               
035200     STRING CDR-CALL-TYPE     DELIMITED BY SIZE                           
035300            ","               DELIMITED BY SIZE                           
035400            CDR-CALLER-MSISDN DELIMITED BY SIZE                           
035500            ","               DELIMITED BY SIZE                           
035600            CDR-RECEIVER-MSISDN DELIMITED BY SIZE                         
035700            ","               DELIMITED BY SIZE                           
035800            W-ZEILE(1:19)     DELIMITED BY SIZE                           
035900            ","               DELIMITED BY SIZE                           
036000            W-ISO-ZEIT        DELIMITED BY SIZE                           
036100            INTO EVN-RECORD                                               
036200     WRITE EVN-RECORD                                                     
036300     .                                                                    
036400 C230-99.                                                                 
036500     EXIT.                                                                
036600                                                                          
036700******************************************************************        
036800* Berichtskennung bilden - aus Tagesdatum und Uhrzeit                     
036900******************************************************************        
037000 C300-BERICHTS-ID-BILDEN SECTION.                                         
037100 C300-00.                                                                 
037200     ACCEPT W-TAGESDATUM      FROM DATE YYYYMMDD                          
037300     ACCEPT W-UHRZEIT         FROM TIME                                   
037400     STRING W-TAGESDATUM      DELIMITED BY SIZE                           
037500            W-UHRZEIT         DELIMITED BY SIZE                           
037600            INTO W-BERICHT-ID                                             
037700                                                                          
037800     STRING DD-LINK-MSISDN    DELIMITED BY SIZE                           
037900            "_"               DELIMITED BY SIZE                           
038000            W-BERICHT-ID      DELIMITED BY SIZE                           
038100            ".csv"           DELIMITED BY SIZE                            
038200            INTO W-DATEINAME                                              
038300     .                                                                    
038400 C300-99.                                                                 
038500     EXIT.                                                                
038600                                                                          
038700******************************************************************        
038800* U400 - Zeitstempel CCYYMMDDHHMMSS in Sekunden seit 01.01.0001           
038900*        umrechnen (identischer Algorithmus wie in CDRGEN0M,              
039000*        dort ausfuehrlich begruendet - Julianische Tagesnummer           
039100*        nach Fliegel/van Flandern)                                       
039200******************************************************************        
039300 U400-TS-TO-SECONDS SECTION.                                              
039400 U400-00.                                                                 
039500     PERFORM U100-DATE-TO-DAYS                                            
039600     COMPUTE C9-SECS-OF-DAY =                                             
039700             W-TS-HH * 3600 + W-TS-MI * 60 + W-TS-SS                      
039800     COMPUTE C18-TOTAL-SECS = C9-JDN * 86400 + C9-SECS-OF-DAY             
039900     .                                                                    
040000 U400-99.                                                                 
040100     EXIT.                                                                
040200                                                                          
040300******************************************************************        
040400* U100 - Datum (aus W-TS-PARTS) in Julianische Tagesnummer                
040500*        (Fliegel/van Flandern) umrechnen                                 
040600******************************************************************        
040700 U100-DATE-TO-DAYS SECTION.                                               
040800 U100-00.                                                                 
040900     COMPUTE C9-JDN-A = (W-TS-MM - 14) / 12                               
041000     COMPUTE C9-JDN =  W-TS-DD - 32075                                    
041100        + 1461 * (W-TS-CCYY + 4800 + C9-JDN-A) / 4                        
041200        +  367 * (W-TS-MM - 2 - C9-JDN-A * 12) / 12                       
041300     COMPUTE C9-JDN-L = (W-TS-CCYY + 4900 + C9-JDN-A) / 100               
041400     COMPUTE C9-JDN = C9-JDN - 3 * (C9-JDN-L / 4)                         
041500     .                                                                    
041600 U100-99.                                                                 
041700     EXIT.                                                                
041800                                                                          
041900******************************************************************        
042000* U600 - Zeitstempel CCYYMMDDHHMMSS (W-TS-TEXT) in die ISO-               
042100*        aehnliche CSV-Form CCYY-MM-DDTHH:MM:SS umformatieren             
042200******************************************************************        
042300 U600-TS-TO-ISO SECTION.                                                  
042400 U600-00.                                                                 
042500     MOVE W-TS-CCYY           TO W-ISO-CCYY                               
042600     MOVE W-TS-MM             TO W-ISO-MM                                 
042700     MOVE W-TS-DD             TO W-ISO-DD                                 
042800     MOVE W-TS-HH             TO W-ISO-HH                                 
042900     MOVE W-TS-MI             TO W-ISO-MI                                 
043000     MOVE W-TS-SS             TO W-ISO-SS                                 
043100     .                                                                    
043200 U600-99.                                                                 
043300     EXIT.                                                                
