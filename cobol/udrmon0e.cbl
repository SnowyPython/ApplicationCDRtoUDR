000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    UDRMON0M.                                                 
000400 AUTHOR.        H. REINBACH.                                              
000500 INSTALLATION.  NORDTEL AG - RECHENZENTRUM KOELN.                         
000600 DATE-WRITTEN.  1988-01-15.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NORDTEL AG - INTERNAL USE ONLY.                           
000900                                                                          
001000******************************************************************        
001100* Letzte Aenderung :: 2009-08-31                                          
001200* Letzte Version   :: D.01.02                                             
001300* Kurzbeschreibung :: Ermittelt je Teilnehmer und Kalendermonat           
001400*                     die Summe der ankommenden und abgehenden            
001500*                     Gespraechsdauer und schreibt den UDR-Satz           
001600* Auftrag          :: TBM-0045 TBM-0201 TBM-0340 Y2K-0118 TBM-0588        
001700*----------------------------------------------------------------*        
001800* Vers.  | Datum      | von | Kommentar                          *        
001900*----------------------------------------------------------------*        
002000* A.00.00| 1988-01-15 | HRB | Neuerstellung - Erstauslieferung   *        
002100* B.00.00| 1991-09-12 | HRB | Anrufer-/Angerufener-Trennung      *        
002200* C.00.00| 1993-07-08 | BKL | Monatsfilter nur auf Monatszahl    *        
002300* D.00.00| 1998-12-03 | WEB | Jahreszahl-Umstellung CCYY (Y2K)   *        
002400* D.01.00| 2003-09-30 | TRG | Leermeldung bei Summe=0 erg.       *        
002500* D.01.01| 2007-04-18 | RTR | Kommentarpflege, keine Logikaend.  *        
002600* D.01.02| 2009-08-31 | TRG | Stundenfeld 5-stellig (TBM-0588),  *        
002700*        |            |     | Abschneiden > 99 Std. behoben      *        
002800*----------------------------------------------------------------*        
002900*                                                                         
003000* Programmbeschreibung                                                    
003100* --------------------                                                    
003200* Liest den CDR-Bestand in einem einzigen Durchlauf und summiert          
003300* je Satz, bei dem die uebergebene Rufnummer als Anrufer auftritt,        
003400* die Gespraechsdauer in den ankommenden Summenzaehler; tritt sie         
003500* als Angerufener auf, in den abgehenden Summenzaehler - jeweils          
003600* nur, wenn der Kalendermonat des Gespraechsbeginns dem uebergeb-         
003700* enen Berichtsmonat entspricht (das Jahr bleibt dabei unbeachtet,        
003800* wie im Altverfahren ueblich).  Sind am Ende beide Summen Null,          
003900* gilt der Monat als ergebnislos und der Lauf bricht ab.                  
004000*                                                                         
004100******************************************************************        
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
004800     UPSI-0 ON STATUS IS TBM-TEST-RUN-SW.                                 
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT   CDR-FILE        ASSIGN TO CDRFILE                           
005300              ORGANIZATION IS SEQUENTIAL                                  
005400              FILE STATUS   IS FILE-STATUS.                               
005500     SELECT   UDR-FILE        ASSIGN TO UDRFILE                           
005600              ORGANIZATION IS SEQUENTIAL                                  
005700              FILE STATUS   IS UDR-STATUS.                                
005800                                                                          
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100*----------------------------------------------------------------*        
006200* CDR-Satz - 52 Byte, vgl. CDRGEN0M                                       
006300*----------------------------------------------------------------*        
006400 FD  CDR-FILE                                                             
006500     LABEL RECORDS ARE STANDARD.                                          
006600 01  CDR-RECORD.                                                          
006700     05      CDR-CALL-TYPE       PIC X(02).                               
006800     05      CDR-CALLER-MSISDN   PIC X(11).                               
006900     05      CDR-RECEIVER-MSISDN PIC X(11).                               
007000     05      CDR-START-TIME      PIC X(14).                               
007100     05      CDR-END-TIME        PIC X(14).                               
007200*----------------------------------------------------------------*        
007300* UDR-Satz - 51 Byte, Nutzungsdatensatz je Teilnehmer/Zeitraum            
007400* (Stundenanteil 5-stellig seit D.01.02 - ein Kalenderjahr Verkehr        
007500*  kann die vormals zweistellige Uhrzeitdarstellung ueberlaufen)          
007600*----------------------------------------------------------------*        
007700 FD  UDR-FILE                                                             
007800     LABEL RECORDS ARE STANDARD.                                          
007900 01  UDR-RECORD.                                                          
008000     05      UDR-MSISDN          PIC X(11).                               
008100     05      UDR-INCOMING-SECS   PIC 9(09).                               
008200     05      UDR-INCOMING-HMS    PIC X(11).                               
008300     05      UDR-OUTCOMING-SECS  PIC 9(09).                               
008400     05      UDR-OUTCOMING-HMS   PIC X(11).                               
008500                                                                          
008600 WORKING-STORAGE SECTION.                                                 
008700*----------------------------------------------------------------*        
008800* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
008900*----------------------------------------------------------------*        
009000 01          COMP-FELDER.                                                 
009100     05      C9-JDN              PIC S9(09) COMP.                         
009200     05      C9-JDN-A            PIC S9(09) COMP.                         
009300     05      C9-JDN-L            PIC S9(09) COMP.                         
009400     05      C9-SECS-OF-DAY      PIC S9(09) COMP.                         
009500     05      C9-DAUER            PIC S9(09) COMP.                         
009600     05      C18-TOTAL-SECS      PIC S9(18) COMP.                         
009700     05      C18-START-SECS      PIC S9(18) COMP.                         
009800     05      C18-END-SECS        PIC S9(18) COMP.                         
009900     05      C18-INCOMING-SUM    PIC S9(18) COMP VALUE ZERO.              
010000     05      C18-OUTCOMING-SUM   PIC S9(18) COMP VALUE ZERO.              
010100     05      C9-REST-STD         PIC S9(09) COMP.                         
010200     05      C9-STUNDEN          PIC S9(09) COMP.                         
010300     05      C9-MINUTEN          PIC S9(09) COMP.                         
010400     05      C9-SEKUNDEN         PIC S9(09) COMP.                         
010500     05      FILLER              PIC X(02) VALUE SPACES.                  
010600*----------------------------------------------------------------*        
010700* Konstante Felder: Praefix K                                             
010800*----------------------------------------------------------------*        
010900 01          KONSTANTE-FELDER.                                            
011000     05      K-MODUL             PIC X(08) VALUE "UDRMON0M".              
011100     05      FILLER              PIC X(02) VALUE SPACES.                  
011200*----------------------------------------------------------------*        
011300* Schalter / Statusfelder                                                 
011400*----------------------------------------------------------------*        
011500 01          SCHALTER.                                                    
011600     05      FILE-STATUS         PIC X(02).                               
011700          88 FILE-OK                         VALUE "00".                  
011800          88 FILE-NOK                        VALUE "01" THRU "99".        
011900     05      REC-STAT REDEFINES  FILE-STATUS.                             
012000         10  FILE-STATUS1        PIC X.                                   
012100              88 FILE-EOF                   VALUE "1".                    
012200         10                      PIC X.                                   
012300     05      UDR-STATUS          PIC X(02).                               
012400     05      CDR-STATUS          PIC 9          VALUE ZERO.               
012500          88 CDR-EOF                            VALUE 1.                  
012600     05      PRG-STATUS          PIC 9          VALUE ZERO.               
012700          88 PRG-OK                            VALUE ZERO.                
012800          88 PRG-ABBRUCH                       VALUE 1.                   
012900     05      PRG-STATUS-ALT REDEFINES PRG-STATUS PIC X.                   
013000     05      FILLER              PIC X(03) VALUE SPACES.                  
013100*----------------------------------------------------------------*        
013200* Arbeitsfelder: Praefix W                                                
013300*----------------------------------------------------------------*        
013400* Generischer Zeitstempel-Arbeitsbereich, wie in CDRGEN0M                 
013500*----------------------------------------------------------------*        
013600 01          WORK-FELDER.                                                 
013700     05      W-TS-TEXT           PIC X(14).                               
013800     05      W-TS-PARTS REDEFINES W-TS-TEXT.                              
013900         10  W-TS-CCYY           PIC 9(04).                               
014000         10  W-TS-MM             PIC 9(02).                               
014100         10  W-TS-DD             PIC 9(02).                               
014200         10  W-TS-HH             PIC 9(02).                               
014300         10  W-TS-MI             PIC 9(02).                               
014400         10  W-TS-SS             PIC 9(02).                               
014500     05      W-HMS-TEXT          PIC X(11).                               
014600     05      W-HMS-PARTS REDEFINES W-HMS-TEXT.                            
014700         10  W-HMS-HH            PIC 9(05).                               
014800         10  FILLER              PIC X(01) VALUE ":".                     
014900         10  W-HMS-MI            PIC 99.                                  
015000         10  FILLER              PIC X(01) VALUE ":".                     
015100         10  W-HMS-SS            PIC 99.                                  
015200                                                                          
015300 LINKAGE SECTION.                                                         
015400 01  DD-LINK-REC.                                                         
015500     05      DD-LINK-RC          PIC S9(04) COMP.                         
015600     05      DD-LINK-REC-ALT REDEFINES DD-LINK-RC.                        
015700         10  DD-LINK-RC-X1       PIC X(02) COMP.                          
015800     05      DD-LINK-MSISDN      PIC X(11).                               
015900     05      DD-LINK-MONAT       PIC 9(02).                               
016000     05      FILLER              PIC X(17).                               
016100                                                                          
016200 PROCEDURE DIVISION USING DD-LINK-REC.                                    
016300                                                                          
016400******************************************************************        
016500* Steuerungs-Section                                                      
016600******************************************************************        
016700 A100-STEUERUNG SECTION.                                                  
016800 A100-00.                                                                 
016900     PERFORM B000-VORLAUF                                                 
017000                                                                          
017100     IF  PRG-ABBRUCH                                                      
017200         CONTINUE                                                         
017300     ELSE                                                                 
017400         PERFORM B100-VERARBEITUNG                                        
017500     END-IF                                                               
017600                                                                          
017700     PERFORM B090-ENDE                                                    
017800     EXIT PROGRAM                                                         
017900     .                                                                    
018000 A100-99.                                                                 
018100     EXIT.                                                                
018200                                                                          
018300******************************************************************        
018400* Vorlauf                                                                 
018500******************************************************************        
018600 B000-VORLAUF SECTION.                                                    
018700 B000-00.                                                                 
018800     MOVE ZERO               TO PRG-STATUS                                
018900     MOVE ZERO               TO CDR-STATUS                                
019000     MOVE ZERO               TO C18-INCOMING-SUM                          
019100     MOVE ZERO               TO C18-OUTCOMING-SUM                         
019200                                                                          
019300     OPEN INPUT               CDR-FILE                                    
019400     IF  FILE-NOK                                                         
019500         DISPLAY K-MODUL " CDR-BESTAND NICHT LESBAR"                      
019600         SET  PRG-ABBRUCH TO TRUE                                         
019700     END-IF                                                               
019800     .                                                                    
019900 B000-99.                                                                 
020000     EXIT.                                                                
020100                                                                          
020200******************************************************************        
020300* Verarbeitung - Einmaliger Durchlauf, Summen pro Richtung                
020400******************************************************************        
020500 B100-VERARBEITUNG SECTION.                                               
020600 B100-00.                                                                 
020700     PERFORM B110-LIES-EINEN                                              
020800         UNTIL CDR-EOF                                                    
020900                                                                          
021000     CLOSE                    CDR-FILE                                    
021100                                                                          
021200     IF  C18-INCOMING-SUM = ZERO                                          
021300     AND C18-OUTCOMING-SUM = ZERO                                         
021400         DISPLAY K-MODUL " KEINE VERBINDUNGEN IM MONAT "                  
021500                 DD-LINK-MONAT " FUER " DD-LINK-MSISDN                    
021600         SET  PRG-ABBRUCH TO TRUE                                         
021700     ELSE                                                                 
021800         PERFORM C100-UDR-SCHREIBEN                                       
021900     END-IF                                                               
022000     .                                                                    
022100 B100-99.                                                                 
022200     EXIT.                                                                
022300 B110-LIES-EINEN SECTION.                                                 
022400 B110-00.                                                                 
022500     READ CDR-FILE                                                        
022600         AT END                                                           
022700             SET  CDR-EOF TO TRUE                                         
022800         NOT AT END                                                       
022900             PERFORM B120-PRUEFE-SATZ                                     
023000     END-READ                                                             
023100     .                                                                    
023200 B110-99.                                                                 
023300     EXIT.                                                                
023400 B120-PRUEFE-SATZ SECTION.                                                
023500 B120-00.                                                                 
023600     MOVE CDR-START-TIME      TO W-TS-TEXT                                
023700     IF  W-TS-MM = DD-LINK-MONAT                                          
023800         PERFORM U400-TS-TO-SECONDS                                       
023900         MOVE C18-TOTAL-SECS  TO C18-START-SECS                           
024000         MOVE CDR-END-TIME    TO W-TS-TEXT                                
024100         PERFORM U400-TS-TO-SECONDS                                       
024200         MOVE C18-TOTAL-SECS  TO C18-END-SECS                             
024300         COMPUTE C9-DAUER = C18-END-SECS - C18-START-SECS                 
024400                                                                          
024500         IF  CDR-CALLER-MSISDN = DD-LINK-MSISDN                           
024600             ADD  C9-DAUER    TO C18-INCOMING-SUM                         
024700         END-IF                                                           
024800         IF  CDR-RECEIVER-MSISDN = DD-LINK-MSISDN                         
024900             ADD  C9-DAUER    TO C18-OUTCOMING-SUM                        
025000         END-IF                                                           
025100     END-IF                                                               
025200     .                                                                    
025300 B120-99.                                                                 
025400     EXIT.                                                                
025500                                                                          
025600******************************************************************        
025700* Ende                                                                    
025800******************************************************************        
025900 B090-ENDE SECTION.                                                       
026000 B090-00.                                                                 
026100     IF  PRG-ABBRUCH                                                      
026200         MOVE 9999               TO DD-LINK-RC                            
026300         DISPLAY K-MODUL " >>> ABBRUCH MONATS-UDR <<<"                    
026400     ELSE                                                                 
026500         MOVE ZERO                TO DD-LINK-RC                           
026600         DISPLAY K-MODUL " >>> MONATS-UDR GESCHRIEBEN <<<"                
026700     END-IF                                                               
026800     .                                                                    
026900 B090-99.                                                                 
027000     EXIT.                                                                
027100                                                                          
027200******************************************************************        
027300* UDR-Satz aufbauen und anhaengen                                         
027400******************************************************************        
027500 C100-UDR-SCHREIBEN SECTION.                                              
027600 C100-00.                                                                 
027700     MOVE DD-LINK-MSISDN      TO UDR-MSISDN                               
027800     MOVE C18-INCOMING-SUM    TO UDR-INCOMING-SECS                        
027900     MOVE C18-OUTCOMING-SUM   TO UDR-OUTCOMING-SECS                       
028000                                                                          
028100     MOVE C18-INCOMING-SUM    TO C9-DAUER                                 
028200     PERFORM U600-FORMAT-HHMMSS                                           
028300     MOVE W-HMS-TEXT          TO UDR-INCOMING-HMS                         
028400                                                                          
028500     MOVE C18-OUTCOMING-SUM   TO C9-DAUER                                 
028600     PERFORM U600-FORMAT-HHMMSS                                           
028700     MOVE W-HMS-TEXT          TO UDR-OUTCOMING-HMS                        
028800                                                                          
028900     OPEN EXTEND               UDR-FILE                                   
029000     WRITE UDR-RECORD                                                     
029100     CLOSE                     UDR-FILE                                   
029200     .                                                                    
029300 C100-99.                                                                 
029400     EXIT.                                                                
029500                                                                          
029600******************************************************************        
029700* U400 - Zeitstempel CCYYMMDDHHMMSS in Sekunden seit 01.01.0001           
029800*        umrechnen (identischer Algorithmus wie in CDRGEN0M)              
029900******************************************************************        
030000 U400-TS-TO-SECONDS SECTION.                                              
030100 U400-00.                                                                 
030200     PERFORM U100-DATE-TO-DAYS                                            
030300     COMPUTE C9-SECS-OF-DAY =                                             
030400             W-TS-HH * 3600 + W-TS-MI * 60 + W-TS-SS                      
030500     COMPUTE C18-TOTAL-SECS = C9-JDN * 86400 + C9-SECS-OF-DAY             
030600     .                                                                    
030700 U400-99.                                                                 
030800     EXIT.                                                                
030900                                                                          
031000******************************************************************        
031100* U100 - Datum (aus W-TS-PARTS) in Julianische Tagesnummer                
031200*        (Fliegel/van Flandern) umrechnen                                 
031300******************************************************************        
031400 U100-DATE-TO-DAYS SECTION.                                               
031500 U100-00.                                                                 
031600     COMPUTE C9-JDN-A = (W-TS-MM - 14) / 12                               
031700     COMPUTE C9-JDN =  W-TS-DD - 32075                                    
031800        + 1461 * (W-TS-CCYY + 4800 + C9-JDN-A) / 4                        
031900        +  367 * (W-TS-MM - 2 - C9-JDN-A * 12) / 12                       
032000     COMPUTE C9-JDN-L = (W-TS-CCYY + 4900 + C9-JDN-A) / 100               
032100     COMPUTE C9-JDN = C9-JDN - 3 * (C9-JDN-L / 4)                         
032200     .                                                                    
032300 U100-99.                                                                 
032400     EXIT.                                                                
032500                                                                          
032600******************************************************************        
032700* U600 - Sekundensumme (C9-DAUER) in HH:MM:SS umformatieren -             
032800*        Stundenanteil ist fachlich nicht auf 99 begrenzt (ein            
032900*        Jahresbestand kann mehrere tausend Std. ergeben), daher          
033000*        W-HMS-HH 5-stellig seit D.01.02 (vormals zweistellig und         
033100*        damit bei Ueberlauf abschneidend, s. Protokoll)                  
033200******************************************************************        
033300 U600-FORMAT-HHMMSS SECTION.                                              
033400 U600-00.                                                                 
033500     DIVIDE C9-DAUER BY 3600                                              
033600         GIVING C9-STUNDEN REMAINDER C9-REST-STD                          
033700     DIVIDE C9-REST-STD BY 60                                             
033800         GIVING C9-MINUTEN REMAINDER C9-SEKUNDEN                          
033900                                                                          
034000     MOVE C9-STUNDEN          TO W-HMS-HH                                 
034100     MOVE C9-MINUTEN          TO W-HMS-MI                                 
034200     MOVE C9-SEKUNDEN         TO W-HMS-SS                                 
034300     .                                                                    
034400 U600-99.                                                                 
034500     EXIT.                                                                
