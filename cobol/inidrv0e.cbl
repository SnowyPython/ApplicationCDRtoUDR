000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    INIDRV0O.                                                 
000400 AUTHOR.        H. REINBACH.                                              
000500 INSTALLATION.  NORDTEL AG - RECHENZENTRUM KOELN.                         
000600 DATE-WRITTEN.  1987-03-02.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NORDTEL AG - INTERNAL USE ONLY.                           
000900                                                                          
001000******************************************************************        
001100* Letzte Aenderung :: 1999-11-08                                          
001200* Letzte Version   :: D.01.02                                             
001300* Kurzbeschreibung :: Batch-Einstiegspunkt fuer den taeglichen            
001400*                     Neuaufbau des CDR-Bestandes (Loeschen,              
001500*                     Teilnehmer laden, CDR-Generator anstossen)          
001600* Auftrag          :: TBM-0001 TBM-0114 Y2K-0118                          
001700*----------------------------------------------------------------*        
001800* Vers.  | Datum      | von | Kommentar                          *        
001900*----------------------------------------------------------------*        
002000* A.00.00| 1987-03-02 | HRB | Neuerstellung - Erstauslieferung   *        
002100* B.00.00| 1989-06-19 | HRB | Anpassung LINK-REC an CDRINI0M     *        
002200* C.00.00| 1992-02-11 | BKL | Rueckgabecode-Auswertung erweitert *        
002300* C.00.01| 1994-09-30 | BKL | Abbruchmeldung um Job-Datum erg.   *        
002400* D.00.00| 1997-01-17 | WEB | SWITCH-0 Testlaufanzeige eingef.   *        
002500* D.01.00| 1998-12-03 | WEB | Jahreszahl-Umstellung CCYY (Y2K)   *        
002600* D.01.01| 1999-04-22 | WEB | Pruefung Teilnehmerbestand n.Lauf  *        
002700* D.01.02| 1999-11-08 | RTR | Kommentarpflege, keine Logikaend.  *        
002800*----------------------------------------------------------------*        
002900*                                                                         
003000* Programmbeschreibung                                                    
003100* --------------------                                                    
003200* Dieser Treiber ist der JCL-Einstieg fuer den taeglichen                 
003300* TBM-Bestandsaufbaulauf.  Er baut LINK-REC auf und ruft das              
003400* Verarbeitungsmodul CDRINI0M, das seinerseits den CDR- und               
003500* Teilnehmerbestand leert, den festen Teilnehmerstamm laedt und           
003600* den CDR-Generator CDRGEN0M anstoesst.                                   
003700*                                                                         
003800******************************************************************        
003900                                                                          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
004500     UPSI-0 ON STATUS IS TBM-TEST-RUN-SW.                                 
004600                                                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900                                                                          
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200                                                                          
005300 WORKING-STORAGE SECTION.                                                 
005400*----------------------------------------------------------------*        
005500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
005600*----------------------------------------------------------------*        
005700 01          COMP-FELDER.                                                 
005800     05      C4-RETURN-CODE      PIC S9(04) COMP.                         
005900     05      C4-RETURN-CODE-ALT REDEFINES C4-RETURN-CODE.                 
006000         10  C4-RETURN-CODE-X1   PIC X(02) COMP.                          
006100     05      FILLER              PIC X(02) VALUE SPACES.                  
006200*----------------------------------------------------------------*        
006300* Konstante Felder: Praefix K                                             
006400*----------------------------------------------------------------*        
006500 01          KONSTANTE-FELDER.                                            
006600     05      K-MODUL             PIC X(08) VALUE "INIDRV0O".              
006700     05      FILLER              PIC X(02) VALUE SPACES.                  
006800*----------------------------------------------------------------*        
006900* Schalter / Statusfelder                                                 
007000*----------------------------------------------------------------*        
007100 01          SCHALTER.                                                    
007200     05      PRG-STATUS          PIC 9          VALUE ZERO.               
007300          88 PRG-OK                            VALUE ZERO.                
007400          88 PRG-ABBRUCH                       VALUE 1.                   
007500     05      PRG-STATUS-ALT REDEFINES PRG-STATUS PIC X.                   
007600     05      FILLER              PIC X(03) VALUE SPACES.                  
007700*----------------------------------------------------------------*        
007800* Uebergabebereich an CDRINI0M                                            
007900*----------------------------------------------------------------*        
008000 01          LINK-REC.                                                    
008100     05      LINK-RC             PIC S9(04) COMP.                         
008200*           0    = OK                                                     
008300*           9999 = Abbruch - Treiber muss reagieren                       
008400     05      LINK-REC-ALT REDEFINES LINK-RC.                              
008500         10  LINK-RC-X1          PIC X(02) COMP.                          
008600     05      FILLER              PIC X(20) VALUE SPACES.                  
008700                                                                          
008800 PROCEDURE DIVISION.                                                      
008900                                                                          
009000******************************************************************        
009100* Steuerungs-Section                                                      
009200******************************************************************        
009300 A100-STEUERUNG SECTION.                                                  
009400 A100-00.                                                                 
009500**  ---> Vorlauf                                                          
009600     PERFORM B000-VORLAUF                                                 
009700                                                                          
009800**  ---> Verarbeitung: CDRINI0M anstossen                                 
009900     IF  PRG-ABBRUCH                                                      
010000         CONTINUE                                                         
010100     ELSE                                                                 
010200         PERFORM B100-VERARBEITUNG                                        
010300     END-IF                                                               
010400                                                                          
010500**  ---> Nachlauf                                                         
010600     PERFORM B090-ENDE                                                    
010700     STOP RUN                                                             
010800     .                                                                    
010900 A100-99.                                                                 
011000     EXIT.                                                                
011100                                                                          
011200******************************************************************        
011300* Vorlauf                                                                 
011400******************************************************************        
011500 B000-VORLAUF SECTION.                                                    
011600 B000-00.                                                                 
011700     MOVE ZERO               TO PRG-STATUS                                
011800     MOVE ZERO               TO LINK-RC                                   
011900                                                                          
012000     IF  TBM-TEST-RUN-SW                                                  
012100         DISPLAY K-MODUL " TESTLAUF - KEIN PRODUKTIONSLAUF"               
012200     END-IF                                                               
012300     .                                                                    
012400 B000-99.                                                                 
012500     EXIT.                                                                
012600                                                                          
012700******************************************************************        
012800* Verarbeitung                                                            
012900******************************************************************        
013000 B100-VERARBEITUNG SECTION.                                               
013100 B100-00.                                                                 
013200**  --> Aufrufen CDRINI0M                                                 
013300     CALL "CDRINI0M"      USING LINK-REC                                  
013400     MOVE LINK-RC            TO C4-RETURN-CODE                            
013500     EVALUATE C4-RETURN-CODE                                              
013600        WHEN   ZERO                                                       
013700            CONTINUE                                                      
013800        WHEN   OTHER                                                      
013900            SET  PRG-ABBRUCH TO TRUE                                      
014000     END-EVALUATE                                                         
014100     .                                                                    
014200 B100-99.                                                                 
014300     EXIT.                                                                
014400                                                                          
014500******************************************************************        
014600* Ende                                                                    
014700******************************************************************        
014800 B090-ENDE SECTION.                                                       
014900 B090-00.                                                                 
015000     IF  PRG-ABBRUCH                                                      
015100         DISPLAY K-MODUL " >>> ABBRUCH CDRINI0M <<<"                      
015200         DISPLAY "    RC=" C4-RETURN-CODE                                 
015300     ELSE                                                                 
015400         DISPLAY K-MODUL " >>> TBM-BESTANDSAUFBAU OK <<<"                 
015500     END-IF                                                               
015600     .                                                                    
015700 B090-99.                                                                 
015800     EXIT.                                                                
