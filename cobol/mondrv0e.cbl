000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    MONDRV0O.                                                 
000400 AUTHOR.        H. REINBACH.                                              
000500 INSTALLATION.  NORDTEL AG - RECHENZENTRUM KOELN.                         
000600 DATE-WRITTEN.  1988-01-15.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NORDTEL AG - INTERNAL USE ONLY.                           
000900                                                                          
001000******************************************************************        
001100* Letzte Aenderung :: 2006-02-09                                          
001200* Letzte Version   :: C.02.00                                             
001300* Kurzbeschreibung :: Batch-Einstiegspunkt fuer den monatlichen           
001400*                     Nutzungsdatensatz (UDR) je Teilnehmer und           
001500*                     Kalendermonat                                       
001600* Auftrag          :: TBM-0045 TBM-0201 Y2K-0118                          
001700*----------------------------------------------------------------*        
001800* Vers.  | Datum      | von | Kommentar                          *        
001900*----------------------------------------------------------------*        
002000* A.00.00| 1988-01-15 | HRB | Neuerstellung - Erstauslieferung   *        
002100* B.00.00| 1993-07-08 | BKL | Parameteruebergabe Monat/MSISDN    *        
002200* C.00.00| 1998-12-03 | WEB | Jahreszahl-Umstellung CCYY (Y2K)   *        
002300* C.01.00| 2002-10-21 | TRG | Abbruchmeldung um RC ergaenzt      *        
002400* C.02.00| 2006-02-09 | RTR | Kommentarpflege, keine Logikaend.  *        
002500*----------------------------------------------------------------*        
002600*                                                                         
002700* Programmbeschreibung                                                    
002800* --------------------                                                    
002900* Dieser Treiber ist der JCL-Einstieg fuer den monatlichen UDR-           
003000* Lauf.  Er uebernimmt Rufnummer und Berichtsmonat aus den                
003100* Parameterfeldern, baut LINK-REC auf und ruft das Verarbeitungs-         
003200* modul UDRMON0M, das die ein- und abgehenden Verbindungszeiten           
003300* des Monats zusammenzaehlt und einen UDR-Satz schreibt.                  
003400*                                                                         
003500******************************************************************        
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
004200     UPSI-0 ON STATUS IS TBM-TEST-RUN-SW.                                 
004300                                                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600                                                                          
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900                                                                          
005000 WORKING-STORAGE SECTION.                                                 
005100*----------------------------------------------------------------*        
005200* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
005300*----------------------------------------------------------------*        
005400 01          COMP-FELDER.                                                 
005500     05      C4-RETURN-CODE      PIC S9(04) COMP.                         
005600     05      C4-RETURN-CODE-ALT REDEFINES C4-RETURN-CODE.                 
005700         10  C4-RETURN-CODE-X1   PIC X(02) COMP.                          
005800     05      FILLER              PIC X(02) VALUE SPACES.                  
005900*----------------------------------------------------------------*        
006000* Konstante Felder: Praefix K                                             
006100*----------------------------------------------------------------*        
006200 01          KONSTANTE-FELDER.                                            
006300     05      K-MODUL             PIC X(08) VALUE "MONDRV0O".              
006400*           Parameter fuer Testzwecke - im Produktionslauf                
006500*           werden MSISDN und Monat per JCL-Kartenbild                    
006600*           in P-PARAMETER-FELDER eingesteuert (hier Defaults).           
006700     05      K-TEST-MSISDN       PIC X(11) VALUE "79001112233".           
006800     05      K-TEST-MONAT        PIC 9(02) VALUE 6.                       
006900     05      FILLER              PIC X(02) VALUE SPACES.                  
007000*----------------------------------------------------------------*        
007100* Schalter / Statusfelder                                                 
007200*----------------------------------------------------------------*        
007300 01          SCHALTER.                                                    
007400     05      PRG-STATUS          PIC 9          VALUE ZERO.               
007500          88 PRG-OK                            VALUE ZERO.                
007600          88 PRG-ABBRUCH                       VALUE 1.                   
007700     05      PRG-STATUS-ALT REDEFINES PRG-STATUS PIC X.                   
007800     05      FILLER              PIC X(03) VALUE SPACES.                  
007900*----------------------------------------------------------------*        
008000* Uebergabebereich an UDRMON0M                                            
008100*----------------------------------------------------------------*        
008200 01          LINK-REC.                                                    
008300     05      LINK-RC             PIC S9(04) COMP.                         
008400*           0    = OK                                                     
008500*           9999 = Abbruch                                                
008600     05      LINK-REC-ALT REDEFINES LINK-RC.                              
008700         10  LINK-RC-X1          PIC X(02) COMP.                          
008800     05      LINK-MSISDN         PIC X(11).                               
008900     05      LINK-MONAT          PIC 9(02).                               
009000     05      FILLER              PIC X(17) VALUE SPACES.                  
009100                                                                          
009200 PROCEDURE DIVISION.                                                      
009300                                                                          
009400******************************************************************        
009500* Steuerungs-Section                                                      
009600******************************************************************        
009700 A100-STEUERUNG SECTION.                                                  
009800 A100-00.                                                                 
009900**  ---> Vorlauf                                                          
010000     PERFORM B000-VORLAUF                                                 
010100                                                                          
010200**  ---> Verarbeitung: UDRMON0M anstossen                                 
010300     IF  PRG-ABBRUCH                                                      
010400         CONTINUE                                                         
010500     ELSE                                                                 
010600         PERFORM B100-VERARBEITUNG                                        
010700     END-IF                                                               
010800                                                                          
010900**  ---> Nachlauf                                                         
011000     PERFORM B090-ENDE                                                    
011100     STOP RUN                                                             
011200     .                                                                    
011300 A100-99.                                                                 
011400     EXIT.                                                                
011500                                                                          
011600******************************************************************        
011700* Vorlauf                                                                 
011800******************************************************************        
011900 B000-VORLAUF SECTION.                                                    
012000 B000-00.                                                                 
012100     MOVE ZERO               TO PRG-STATUS                                
012200     MOVE ZERO               TO LINK-RC                                   
012300     MOVE K-TEST-MSISDN      TO LINK-MSISDN                               
012400     MOVE K-TEST-MONAT       TO LINK-MONAT                                
012500                                                                          
012600     IF  TBM-TEST-RUN-SW                                                  
012700         DISPLAY K-MODUL " TESTLAUF - KEIN PRODUKTIONSLAUF"               
012800     END-IF                                                               
012900     .                                                                    
013000 B000-99.                                                                 
013100     EXIT.                                                                
013200                                                                          
013300******************************************************************        
013400* Verarbeitung                                                            
013500******************************************************************        
013600 B100-VERARBEITUNG SECTION.                                               
013700 B100-00.                                                                 
013800**  --> Aufrufen UDRMON0M                                                 
013900     CALL "UDRMON0M"      USING LINK-REC                                  
014000     MOVE LINK-RC            TO C4-RETURN-CODE                            
014100     EVALUATE C4-RETURN-CODE                                              
014200        WHEN   ZERO                                                       
014300            CONTINUE                                                      
014400        WHEN   OTHER                                                      
014500            SET  PRG-ABBRUCH TO TRUE                                      
014600     END-EVALUATE                                                         
014700     .                                                                    
014800 B100-99.                                                                 
014900     EXIT.                                                                
015000                                                                          
015100******************************************************************        
015200* Ende                                                                    
015300******************************************************************        
015400 B090-ENDE SECTION.                                                       
015500 B090-00.                                                                 
015600     IF  PRG-ABBRUCH                                                      
015700         DISPLAY K-MODUL " >>> ABBRUCH UDRMON0M <<<"                      
015800         DISPLAY "    RC=" LINK-RC                                        
015900     ELSE                                                                 
016000         DISPLAY K-MODUL " >>> MONATS-UDR OK <<<"                         
016100     END-IF                                                               
016200     .                                                                    
016300 B090-99.                                                                 
016400     EXIT.                                                                
