000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    YERDRV0O.                                                 
000400 AUTHOR.        H. REINBACH.                                              
000500 INSTALLATION.  NORDTEL AG - RECHENZENTRUM KOELN.                         
000600 DATE-WRITTEN.  1988-01-15.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NORDTEL AG - INTERNAL USE ONLY.                           
000900                                                                          
001000******************************************************************        
001100* Letzte Aenderung :: 2007-04-18                                          
001200* Letzte Version   :: C.01.01                                             
001300* Kurzbeschreibung :: Batch-Einstiegspunkt fuer den jaehrlichen           
001400*                     Nutzungsdatensatz (UDR) je Teilnehmer               
001500* Auftrag          :: TBM-0046 TBM-0201 Y2K-0118                          
001600*----------------------------------------------------------------*        
001700* Vers.  | Datum      | von | Kommentar                          *        
001800*----------------------------------------------------------------*        
001900* A.00.00| 1988-01-15 | HRB | Neuerstellung - Erstauslieferung   *        
002000* B.00.00| 1993-07-08 | BKL | Parameteruebergabe MSISDN          *        
002100* C.00.00| 1998-12-03 | WEB | Jahreszahl-Umstellung CCYY (Y2K)   *        
002200* C.01.00| 2002-10-21 | TRG | Abbruchmeldung um RC ergaenzt      *        
002300* C.01.01| 2007-04-18 | RTR | Kommentarpflege, keine Logikaend.  *        
002400*----------------------------------------------------------------*        
002500*                                                                         
002600* Programmbeschreibung                                                    
002700* --------------------                                                    
002800* Dieser Treiber ist der JCL-Einstieg fuer den jaehrlichen UDR-           
002900* Lauf.  Er uebernimmt die Rufnummer aus dem Parameterfeld, baut          
003000* LINK-REC auf und ruft das Verarbeitungsmodul UDRYER0M, das die          
003100* ein- und abgehenden Verbindungszeiten des gesamten Bestandes            
003200* zusammenzaehlt und einen UDR-Satz schreibt (kein Monatsfilter,          
003300* keine Leermeldung bei Summe Null - anders als UDRMON0M).                
003400*                                                                         
003500******************************************************************        
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
004200     UPSI-0 ON STATUS IS TBM-TEST-RUN-SW.                                 
004300                                                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600                                                                          
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900                                                                          
005000 WORKING-STORAGE SECTION.                                                 
005100*----------------------------------------------------------------*        
005200* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
005300*----------------------------------------------------------------*        
005400 01          COMP-FELDER.                                                 
005500     05      C4-RETURN-CODE      PIC S9(04) COMP.                         
005600     05      C4-RETURN-CODE-ALT REDEFINES C4-RETURN-CODE.                 
005700         10  C4-RETURN-CODE-X1   PIC X(02) COMP.                          
005800     05      FILLER              PIC X(02) VALUE SPACES.                  
005900*----------------------------------------------------------------*        
006000* Konstante Felder: Praefix K                                             
006100*----------------------------------------------------------------*        
006200 01          KONSTANTE-FELDER.                                            
006300     05      K-MODUL             PIC X(08) VALUE "YERDRV0O".              
006400*           Parameter fuer Testzwecke - im Produktionslauf                
006500*           wird die MSISDN per JCL-Kartenbild in                         
006600*           P-PARAMETER-FELDER eingesteuert (hier Default).               
006700     05      K-TEST-MSISDN       PIC X(11) VALUE "79001112233".           
006800     05      FILLER              PIC X(02) VALUE SPACES.                  
006900*----------------------------------------------------------------*        
007000* Schalter / Statusfelder                                                 
007100*----------------------------------------------------------------*        
007200 01          SCHALTER.                                                    
007300     05      PRG-STATUS          PIC 9          VALUE ZERO.               
007400          88 PRG-OK                            VALUE ZERO.                
007500          88 PRG-ABBRUCH                       VALUE 1.                   
007600     05      PRG-STATUS-ALT REDEFINES PRG-STATUS PIC X.                   
007700     05      FILLER              PIC X(03) VALUE SPACES.                  
007800*----------------------------------------------------------------*        
007900* Uebergabebereich an UDRYER0M                                            
008000*----------------------------------------------------------------*        
008100 01          LINK-REC.                                                    
008200     05      LINK-RC             PIC S9(04) COMP.                         
008300*           0    = OK                                                     
008400*           9999 = Abbruch                                                
008500     05      LINK-REC-ALT REDEFINES LINK-RC.                              
008600         10  LINK-RC-X1          PIC X(02) COMP.                          
008700     05      LINK-MSISDN         PIC X(11).                               
008800     05      FILLER              PIC X(19) VALUE SPACES.                  
008900                                                                          
009000 PROCEDURE DIVISION.                                                      
009100                                                                          
009200******************************************************************        
009300* Steuerungs-Section                                                      
009400******************************************************************        
009500 A100-STEUERUNG SECTION.                                                  
009600 A100-00.                                                                 
009700**  ---> Vorlauf                                                          
009800     PERFORM B000-VORLAUF                                                 
009900                                                                          
010000**  ---> Verarbeitung: UDRYER0M anstossen                                 
010100     IF  PRG-ABBRUCH                                                      
010200         CONTINUE                                                         
010300     ELSE                                                                 
010400         PERFORM B100-VERARBEITUNG                                        
010500     END-IF                                                               
010600                                                                          
010700**  ---> Nachlauf                                                         
010800     PERFORM B090-ENDE                                                    
010900     STOP RUN                                                             
011000     .                                                                    
011100 A100-99.                                                                 
011200     EXIT.                                                                
011300                                                                          
011400******************************************************************        
011500* Vorlauf                                                                 
011600******************************************************************        
011700 B000-VORLAUF SECTION.                                                    
011800 B000-00.                                                                 
011900     MOVE ZERO               TO PRG-STATUS                                
012000     MOVE ZERO               TO LINK-RC                                   
012100     MOVE K-TEST-MSISDN      TO LINK-MSISDN                               
012200                                                                          
012300     IF  TBM-TEST-RUN-SW                                                  
012400         DISPLAY K-MODUL " TESTLAUF - KEIN PRODUKTIONSLAUF"               
012500     END-IF                                                               
012600     .                                                                    
012700 B000-99.                                                                 
012800     EXIT.                                                                
012900                                                                          
013000******************************************************************        
013100* Verarbeitung                                                            
013200******************************************************************        
013300 B100-VERARBEITUNG SECTION.                                               
013400 B100-00.                                                                 
013500**  --> Aufrufen UDRYER0M                                                 
013600     CALL "UDRYER0M"      USING LINK-REC                                  
013700     MOVE LINK-RC            TO C4-RETURN-CODE                            
013800     EVALUATE C4-RETURN-CODE                                              
013900        WHEN   ZERO                                                       
014000            CONTINUE                                                      
014100        WHEN   OTHER                                                      
014200            SET  PRG-ABBRUCH TO TRUE                                      
014300     END-EVALUATE                                                         
014400     .                                                                    
014500 B100-99.                                                                 
014600     EXIT.                                                                
014700                                                                          
014800******************************************************************        
014900* Ende                                                                    
015000******************************************************************        
015100 B090-ENDE SECTION.                                                       
015200 B090-00.                                                                 
015300     IF  PRG-ABBRUCH                                                      
015400         DISPLAY K-MODUL " >>> ABBRUCH UDRYER0M <<<"                      
015500         DISPLAY "    RC=" LINK-RC                                        
015600     ELSE                                                                 
015700         DISPLAY K-MODUL " >>> JAHRES-UDR OK <<<"                         
015800     END-IF                                                               
015900     .                                                                    
016000 B090-99.                                                                 
016100     EXIT.                                                                
