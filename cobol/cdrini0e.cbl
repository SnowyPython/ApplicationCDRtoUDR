000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    CDRINI0M.                                                 
000400 AUTHOR.        H. REINBACH.                                              
000500 INSTALLATION.  NORDTEL AG - RECHENZENTRUM KOELN.                         
000600 DATE-WRITTEN.  1987-03-02.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NORDTEL AG - INTERNAL USE ONLY.                           
000900                                                                          
001000******************************************************************        
001100* Letzte Aenderung :: 2001-02-14                                          
001200* Letzte Version   :: D.02.01                                             
001300* Kurzbeschreibung :: Leert CDR- und Teilnehmerbestand, laedt den         
001400*                     festen Teilnehmerstamm (10 MSISDN) und              
001500*                     stoesst den CDR-Generator CDRGEN0M an               
001600* Auftrag          :: TBM-0001 TBM-0114 TBM-0340 Y2K-0118                 
001700*----------------------------------------------------------------*        
001800* Vers.  | Datum      | von | Kommentar                          *        
001900*----------------------------------------------------------------*        
002000* A.00.00| 1987-03-02 | HRB | Neuerstellung - Erstauslieferung   *        
002100* B.00.00| 1989-06-19 | HRB | Teilnehmerstamm auf 10 MSISDN      *        
002200* C.00.00| 1992-02-11 | BKL | CDR wird vor Teilnehmer geleert    *        
002300* C.01.00| 1994-03-08 | BKL | Aufruf CDRGEN0M nach Laden         *        
002400* D.00.00| 1997-01-17 | WEB | Klartext-MSISDN-Pruefung (CLASS)   *        
002500* D.01.00| 1998-12-03 | WEB | Jahreszahl-Umstellung CCYY (Y2K)   *        
002600* D.02.00| 2000-06-27 | TRG | Rueckgabecode CDRGEN0M ausgewert.  *        
002700* D.02.01| 2001-02-14 | TRG | Kommentarpflege, keine Logikaend.  *        
002800*----------------------------------------------------------------*        
002900*                                                                         
003000* Programmbeschreibung                                                    
003100* --------------------                                                    
003200* Schritt 1: CDR-Datei leeren (OPEN OUTPUT loescht Altbestand).           
003300* Schritt 2: Teilnehmerdatei leeren und festen Teilnehmerstamm aus        
003400*            zehn MSISDN neu aufbauen, in Listenreihenfolge.              
003500* Schritt 3: CDR-Generator CDRGEN0M anstossen, der den Stamm              
003600*            einliest und den Jahresbestand an Verbindungsdaten           
003700*            erzeugt.                                                     
003800*                                                                         
003900******************************************************************        
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
004600     UPSI-0 ON STATUS IS TBM-TEST-RUN-SW.                                 
004700                                                                          
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT SUBSCRIBER-FILE  ASSIGN TO SUBFILE                            
005100            ORGANIZATION IS SEQUENTIAL                                    
005200            FILE STATUS  IS FILE-STATUS.                                  
005300     SELECT CDR-FILE         ASSIGN TO CDRFILE                            
005400            ORGANIZATION IS SEQUENTIAL                                    
005500            FILE STATUS  IS FILE-STATUS.                                  
005600                                                                          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  SUBSCRIBER-FILE                                                      
006000     RECORDING MODE IS F                                                  
006100     RECORD CONTAINS 11 CHARACTERS.                                       
006200 01  SUB-RECORD.                                                          
006300     05  SUB-MSISDN          PIC X(11).                                   
006400                                                                          
006500 FD  CDR-FILE                                                             
006600     RECORDING MODE IS F                                                  
006700     RECORD CONTAINS 52 CHARACTERS.                                       
006800 01  CDR-RECORD.                                                          
006900     05  CDR-CALL-TYPE       PIC X(02).                                   
007000     05  CDR-CALLER-MSISDN   PIC X(11).                                   
007100     05  CDR-RECEIVER-MSISDN PIC X(11).                                   
007200     05  CDR-START-TIME      PIC X(14).                                   
007300     05  CDR-END-TIME        PIC X(14).                                   
007400                                                                          
007500 WORKING-STORAGE SECTION.                                                 
007600*----------------------------------------------------------------*        
007700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007800*----------------------------------------------------------------*        
007900 01          COMP-FELDER.                                                 
008000     05      C4-IX               PIC S9(04) COMP.                         
008100     05      C4-RETURN-CODE      PIC S9(04) COMP.                         
008200     05      FILLER              PIC X(02) VALUE SPACES.                  
008300*----------------------------------------------------------------*        
008400* Konstante Felder: Praefix K                                             
008500*----------------------------------------------------------------*        
008600 01          KONSTANTE-FELDER.                                            
008700     05      K-MODUL             PIC X(08) VALUE "CDRINI0M".              
008800     05      FILLER              PIC X(02) VALUE SPACES.                  
008900*----------------------------------------------------------------*        
009000* Fester Teilnehmerstamm (TBM-0001 Anlage) - Praefix K-ROSTER             
009100*----------------------------------------------------------------*        
009200 01          K-ROSTER-LITERAL.                                            
009300     05      FILLER              PIC X(11) VALUE "79001112233".           
009400     05      FILLER              PIC X(11) VALUE "79101112233".           
009500     05      FILLER              PIC X(11) VALUE "79201112233".           
009600     05      FILLER              PIC X(11) VALUE "79301112233".           
009700     05      FILLER              PIC X(11) VALUE "79401112233".           
009800     05      FILLER              PIC X(11) VALUE "79501112233".           
009900     05      FILLER              PIC X(11) VALUE "79601112233".           
010000     05      FILLER              PIC X(11) VALUE "79701112233".           
010100     05      FILLER              PIC X(11) VALUE "79801112233".           
010200     05      FILLER              PIC X(11) VALUE "79901112233".           
010300 01          K-ROSTER REDEFINES K-ROSTER-LITERAL.                         
010400     05      K-ROSTER-ENTRY  OCCURS 10 TIMES.                             
010500         10  K-ROSTER-MSISDN     PIC X(11).                               
010600         10  K-ROSTER-PARTS REDEFINES K-ROSTER-MSISDN.                    
010700             15  K-ROSTER-CC     PIC X(01).                               
010800             15  K-ROSTER-AREA   PIC X(03).                               
010900             15  K-ROSTER-NUM    PIC X(07).                               
011000*----------------------------------------------------------------*        
011100* Schalter / Statusfelder (File-Status, wie in allen TBM-Modulen)         
011200*----------------------------------------------------------------*        
011300 01          SCHALTER.                                                    
011400     05      FILE-STATUS         PIC X(02).                               
011500          88 FILE-OK                         VALUE "00".                  
011600          88 FILE-NOK                        VALUE "01" THRU "99".        
011700     05      REC-STAT REDEFINES  FILE-STATUS.                             
011800         10  FILE-STATUS1        PIC X.                                   
011900          88 FILE-EOF                        VALUE "1".                   
012000         10                      PIC X.                                   
012100     05      PRG-STATUS          PIC 9          VALUE ZERO.               
012200          88 PRG-OK                            VALUE ZERO.                
012300          88 PRG-ABBRUCH                       VALUE 1.                   
012400     05      FILLER              PIC X(03) VALUE SPACES.                  
012500*----------------------------------------------------------------*        
012600* Uebergabebereich - Aufrufer / CDRGEN0M                                  
012700*----------------------------------------------------------------*        
012800 01          LINK-REC.                                                    
012900     05      LINK-RC             PIC S9(04) COMP.                         
013000     05      FILLER              PIC X(20) VALUE SPACES.                  
013100                                                                          
013200 01          SUB-LINK-REC.                                                
013300     05      SUB-LINK-RC         PIC S9(04) COMP.                         
013400     05      FILLER              PIC X(20) VALUE SPACES.                  
013500                                                                          
013600 LINKAGE SECTION.                                                         
013700 01     DD-LINK-REC.                                                      
013800     05  DD-LINK-RC              PIC S9(04) COMP.                         
013900     05  FILLER                  PIC X(20).                               
014000                                                                          
014100 PROCEDURE DIVISION USING DD-LINK-REC.                                    
014200                                                                          
014300******************************************************************        
014400* Steuerungs-Section                                                      
014500******************************************************************        
014600 A100-STEUERUNG SECTION.                                                  
014700 A100-00.                                                                 
014800     PERFORM B000-VORLAUF                                                 
014900     PERFORM B100-VERARBEITUNG                                            
015000     PERFORM B090-ENDE                                                    
015100     MOVE LINK-RC            TO DD-LINK-RC                                
015200     EXIT PROGRAM                                                         
015300     .                                                                    
015400 A100-99.                                                                 
015500     EXIT.                                                                
015600                                                                          
015700******************************************************************        
015800* Vorlauf                                                                 
015900******************************************************************        
016000 B000-VORLAUF SECTION.                                                    
016100 B000-00.                                                                 
016200     MOVE ZERO               TO PRG-STATUS                                
016300     MOVE ZERO               TO LINK-RC                                   
016400     .                                                                    
016500 B000-99.                                                                 
016600     EXIT.                                                                
016700                                                                          
016800******************************************************************        
016900* Ende                                                                    
017000******************************************************************        
017100 B090-ENDE SECTION.                                                       
017200 B090-00.                                                                 
017300     IF  PRG-ABBRUCH                                                      
017400         MOVE 9999           TO LINK-RC                                   
017500     END-IF                                                               
017600     .                                                                    
017700 B090-99.                                                                 
017800     EXIT.                                                                
017900                                                                          
018000******************************************************************        
018100* Verarbeitung                                                            
018200******************************************************************        
018300 B100-VERARBEITUNG SECTION.                                               
018400 B100-00.                                                                 
018500**  --> Schritt 1: CDR-Bestand leeren                                     
018600     PERFORM B110-CLEAR-CDR                                               
018700                                                                          
018800**  --> Schritt 2: Teilnehmerbestand leeren und Stamm laden               
018900     PERFORM B120-LOAD-ROSTER                                             
019000                                                                          
019100**  --> Schritt 3: CDR-Generator anstossen                                
019200     IF  PRG-OK                                                           
019300         PERFORM B130-CALL-GENERATOR                                      
019400     END-IF                                                               
019500     .                                                                    
019600 B100-99.                                                                 
019700     EXIT.                                                                
019800                                                                          
019900******************************************************************        
020000* CDR-Bestand leeren - OPEN OUTPUT loescht die Altsaetze                  
020100******************************************************************        
020200 B110-CLEAR-CDR SECTION.                                                  
020300 B110-00.                                                                 
020400     OPEN OUTPUT CDR-FILE                                                 
020500     IF  FILE-NOK                                                         
020600         DISPLAY K-MODUL " CDR-DATEI KONNTE NICHT GELEERT WERDEN"         
020700         SET  PRG-ABBRUCH TO TRUE                                         
020800     ELSE                                                                 
020900         CLOSE CDR-FILE                                                   
021000     END-IF                                                               
021100     .                                                                    
021200 B110-99.                                                                 
021300     EXIT.                                                                
021400                                                                          
021500******************************************************************        
021600* Teilnehmerbestand leeren und Roster in Listenreihenfolge laden          
021700******************************************************************        
021800 B120-LOAD-ROSTER SECTION.                                                
021900 B120-00.                                                                 
022000     OPEN OUTPUT SUBSCRIBER-FILE                                          
022100     IF  FILE-NOK                                                         
022200         DISPLAY K-MODUL " TEILNEHMERDATEI NICHT OEFFENBAR"               
022300         SET  PRG-ABBRUCH TO TRUE                                         
022400     ELSE                                                                 
022500         MOVE 1              TO C4-IX                                     
022600         PERFORM B121-WRITE-ONE UNTIL C4-IX > 10                          
022700         CLOSE SUBSCRIBER-FILE                                            
022800     END-IF                                                               
022900     .                                                                    
023000 B120-99.                                                                 
023100     EXIT.                                                                
023200                                                                          
023300 B121-WRITE-ONE SECTION.                                                  
023400 B121-00.                                                                 
023500     MOVE K-ROSTER-MSISDN(C4-IX)  TO SUB-MSISDN                           
023600     WRITE SUB-RECORD                                                     
023700     ADD 1                   TO C4-IX                                     
023800     .                                                                    
023900 B121-99.                                                                 
024000     EXIT.                                                                
024100                                                                          
024200******************************************************************        
024300* CDR-Generator anstossen                                                 
024400******************************************************************        
024500 B130-CALL-GENERATOR SECTION.                                             
024600 B130-00.                                                                 
024700     MOVE ZERO               TO SUB-LINK-RC                               
024800     CALL "CDRGEN0M"     USING SUB-LINK-REC                               
024900     MOVE SUB-LINK-RC        TO C4-RETURN-CODE                            
025000     IF  C4-RETURN-CODE NOT = ZERO                                        
025100         DISPLAY K-MODUL " CDRGEN0M MELDET FEHLER"                        
025200         SET  PRG-ABBRUCH TO TRUE                                         
025300     END-IF                                                               
025400     .                                                                    
025500 B130-99.                                                                 
025600     EXIT.                                                                
