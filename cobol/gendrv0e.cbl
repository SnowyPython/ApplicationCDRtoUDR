000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    GENDRV0O.                                                 
000400 AUTHOR.        B. KLEIN.                                                 
000500 INSTALLATION.  NORDTEL AG - RECHENZENTRUM KOELN.                         
000600 DATE-WRITTEN.  1992-02-11.                                               
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NORDTEL AG - INTERNAL USE ONLY.                           
000900                                                                          
001000******************************************************************        
001100* Letzte Aenderung :: 2002-08-30                                          
001200* Letzte Version   :: B.01.01                                             
001300* Kurzbeschreibung :: Einzeltreiber fuer den CDR-Generator, ohne          
001400*                     vorherige Bestandsloeschung - fuer Nachlauf/        
001500*                     Aufstockung eines bestehenden CDR-Bestandes         
001600* Auftrag          :: TBM-0340 TBM-0512 Y2K-0118                          
001700*----------------------------------------------------------------*        
001800* Vers.  | Datum      | von | Kommentar                          *        
001900*----------------------------------------------------------------*        
002000* A.00.00| 1992-02-11 | BKL | Neuerstellung - Ablaeufe aus       *        
002100*        |            |     | CDRINI0M ausgegliedert             *        
002200* A.01.00| 1995-05-03 | BKL | Rueckgabecode-Pruefung verbess.    *        
002300* B.00.00| 1998-12-03 | WEB | Jahreszahl-Umstellung CCYY (Y2K)   *        
002400* B.01.00| 2000-10-12 | TRG | SWITCH-0 Testlaufmeldung eingef.   *        
002500* B.01.01| 2002-08-30 | TRG | Kommentarpflege, keine Logikaend.  *        
002600*----------------------------------------------------------------*        
002700*                                                                         
002800* Programmbeschreibung                                                    
002900* --------------------                                                    
003000* Dieser Treiber ruft unmittelbar CDRGEN0M auf, ohne den                  
003100* Teilnehmer- oder CDR-Bestand vorher zu leeren.  Einsatz: wenn           
003200* der taegliche Bestand aus betrieblichen Gruenden ein weiteres           
003300* Mal erzeugt werden soll (Nachlauf), ohne den kompletten                 
003400* Neuaufbau ueber INIDRV0O anzustossen.                                   
003500*                                                                         
003600******************************************************************        
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     CLASS NUMERIC-DIGIT IS "0" THRU "9"                                  
004300     UPSI-0 ON STATUS IS TBM-TEST-RUN-SW.                                 
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700                                                                          
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000                                                                          
005100 WORKING-STORAGE SECTION.                                                 
005200*----------------------------------------------------------------*        
005300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
005400*----------------------------------------------------------------*        
005500 01          COMP-FELDER.                                                 
005600     05      C4-RETURN-CODE      PIC S9(04) COMP.                         
005700     05      C4-RETURN-CODE-ALT REDEFINES C4-RETURN-CODE.                 
005800         10  C4-RETURN-CODE-X1   PIC X(02) COMP.                          
005900     05      FILLER              PIC X(02) VALUE SPACES.                  
006000*----------------------------------------------------------------*        
006100* Display-Felder: Praefix D                                               
006200*----------------------------------------------------------------*        
006300 01          DISPLAY-FELDER.                                              
006400     05      D-NUM4              PIC -9(04).                              
006500     05      FILLER              PIC X(02) VALUE SPACES.                  
006600*----------------------------------------------------------------*        
006700* Konstante Felder: Praefix K                                             
006800*----------------------------------------------------------------*        
006900 01          KONSTANTE-FELDER.                                            
007000     05      K-MODUL             PIC X(08) VALUE "GENDRV0O".              
007100     05      FILLER              PIC X(02) VALUE SPACES.                  
007200*----------------------------------------------------------------*        
007300* Schalter / Statusfelder                                                 
007400*----------------------------------------------------------------*        
007500 01          SCHALTER.                                                    
007600     05      PRG-STATUS          PIC 9          VALUE ZERO.               
007700          88 PRG-OK                            VALUE ZERO.                
007800          88 PRG-ABBRUCH                       VALUE 1.                   
007900     05      PRG-STATUS-ALT REDEFINES PRG-STATUS PIC X.                   
008000     05      FILLER              PIC X(03) VALUE SPACES.                  
008100*----------------------------------------------------------------*        
008200* Uebergabebereich an CDRGEN0M                                            
008300*----------------------------------------------------------------*        
008400 01          LINK-REC.                                                    
008500     05      LINK-RC             PIC S9(04) COMP.                         
008600*           0    = OK                                                     
008700*           9999 = Abbruch                                                
008800     05      LINK-REC-ALT REDEFINES LINK-RC.                              
008900         10  LINK-RC-X1          PIC X(02) COMP.                          
009000     05      FILLER              PIC X(20) VALUE SPACES.                  
009100                                                                          
009200 PROCEDURE DIVISION.                                                      
009300                                                                          
009400******************************************************************        
009500* Steuerungs-Section                                                      
009600******************************************************************        
009700 A100-STEUERUNG SECTION.                                                  
009800 A100-00.                                                                 
009900**  ---> Vorlauf                                                          
010000     PERFORM B000-VORLAUF                                                 
010100                                                                          
010200**  ---> Verarbeitung: CDRGEN0M anstossen                                 
010300     IF  PRG-ABBRUCH                                                      
010400         CONTINUE                                                         
010500     ELSE                                                                 
010600         PERFORM B100-VERARBEITUNG                                        
010700     END-IF                                                               
010800                                                                          
010900**  ---> Nachlauf                                                         
011000     PERFORM B090-ENDE                                                    
011100     STOP RUN                                                             
011200     .                                                                    
011300 A100-99.                                                                 
011400     EXIT.                                                                
011500                                                                          
011600******************************************************************        
011700* Vorlauf                                                                 
011800******************************************************************        
011900 B000-VORLAUF SECTION.                                                    
012000 B000-00.                                                                 
012100     MOVE ZERO               TO PRG-STATUS                                
012200     MOVE ZERO               TO LINK-RC                                   
012300                                                                          
012400     IF  TBM-TEST-RUN-SW                                                  
012500         DISPLAY K-MODUL " TESTLAUF - KEIN PRODUKTIONSLAUF"               
012600     END-IF                                                               
012700     .                                                                    
012800 B000-99.                                                                 
012900     EXIT.                                                                
013000                                                                          
013100******************************************************************        
013200* Verarbeitung                                                            
013300******************************************************************        
013400 B100-VERARBEITUNG SECTION.                                               
013500 B100-00.                                                                 
013600**  --> Aufrufen CDRGEN0M                                                 
013700     CALL "CDRGEN0M"      USING LINK-REC                                  
013800     MOVE LINK-RC            TO C4-RETURN-CODE                            
013900     EVALUATE C4-RETURN-CODE                                              
014000        WHEN   ZERO                                                       
014100            CONTINUE                                                      
014200        WHEN   OTHER                                                      
014300            MOVE C4-RETURN-CODE TO D-NUM4                                 
014400            DISPLAY K-MODUL " RC VON CDRGEN0M: " D-NUM4                   
014500            SET  PRG-ABBRUCH TO TRUE                                      
014600     END-EVALUATE                                                         
014700     .                                                                    
014800 B100-99.                                                                 
014900     EXIT.                                                                
015000                                                                          
015100******************************************************************        
015200* Ende                                                                    
015300******************************************************************        
015400 B090-ENDE SECTION.                                                       
015500 B090-00.                                                                 
015600     IF  PRG-ABBRUCH                                                      
015700         DISPLAY K-MODUL " >>> ABBRUCH CDRGEN0M <<<"                      
015800     ELSE                                                                 
015900         DISPLAY K-MODUL " >>> CDR-NACHGENERIERUNG OK <<<"                
016000     END-IF                                                               
016100     .                                                                    
016200 B090-99.                                                                 
016300     EXIT.                                                                
